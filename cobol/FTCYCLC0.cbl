000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FTCYCLC0.
000300 AUTHOR.        R S NAKASHIMA.
000400 INSTALLATION.  FLEET SVCS DATA CENTER.
000500 DATE-WRITTEN.  03/12/87.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL FLEET SVCS USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  CALLED SUBPROGRAM.  GIVEN ONE VEHICLE'S FUEL-ENTRY ROWS AND   *
001200*  ITS TANK CAPACITY, VALIDATES THE ROWS (ODOMETER PRESENT,      *
001300*  ODOMETER NON-DECREASING), SORTS THEM INTO DATE/TIME ORDER,    *
001400*  AND WALKS THEM ONCE DETECTING FULL-TANK-TO-FULL-TANK          *
001500*  CONSUMPTION CYCLES.  RETURNS THE CYCLE TABLE TO THE CALLER --  *
001600*  IT WRITES NO FILES AND OPENS NONE OF ITS OWN.                 *
001700*                                                                *
001800*P    ENTRY PARAMETERS (LINKAGE, IN THIS ORDER)..                *
001900*     LK-TANK-CAPACITY   - VEHICLE'S TANK-CAPACITY-LITERS        *
002000*                          (ZERO OR NEGATIVE = CAPACITY UNKNOWN,  *
002100*                          NO CYCLES CAN BE PRODUCED)             *
002200*     FUEL-ENTRY-TABLE   - IN/OUT.  ON ENTRY, THE VEHICLE'S RAW  *
002300*                          FUEL-ENTRY ROWS IN NO PARTICULAR      *
002400*                          ORDER.  REWRITTEN IN PLACE AS THE     *
002500*                          VALID, DATE/TIME-ORDERED ROWS.        *
002600*     CONSUMPTION-CYCLE-TABLE - OUT.  ONE ROW PER CYCLE          *
002700*                          DETECTED, IN CHRONOLOGICAL ORDER.     *
002800*                                                                *
002900*E    ERRORS DETECTED BY THIS ELEMENT..                          *
003000*     NONE -- A ZERO/UNKNOWN CAPACITY OR TOO FEW VALID ROWS      *
003100*     SIMPLY YIELDS A ZERO CYCLE COUNT.                          *
003200*                                                                *
003300*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
003400*     NONE.                                                      *
003500*                                                                *
003600*----------------------------------------------------------------*
003700* MAINT LOG                                                      *
003800*  1987-03-12  RSN  FTKT-1001  ORIGINAL CUT OF THE CYCLE ENGINE  *
003900*  1987-04-20  RSN  FTKT-1006  FIXED SORT TO COMPARE ENTRY-TIME  *
004000*                              AS WELL AS ENTRY-DATE, TWO FUEL-  *
004100*                              UPS ON THE SAME DAY WERE COMING   *
004200*                              OUT OF ORDER                      *
004300*  1987-08-02  RSN  FTKT-1014  RULE V2 - REJECT ENTRIES WHERE    *
004400*                              THE ODOMETER WENT BACKWARDS       *
004500*  1988-01-11  TLW  FTKT-1022  OVERFILL CASE - CONSUMED-FUEL     *
004600*                              CAME OUT ZERO OR NEGATIVE ON A    *
004700*                              ROUNDING EDGE, NOW FALLS BACK TO  *
004800*                              ACCUMULATED-FUEL PER SPEC REVIEW  *
004900*  1989-06-14  TLW  FTKT-1031  DISTANCE <= 0 NO LONGER ABENDS,   *
005000*                              CYCLE IS SIMPLY SKIPPED AND STATE *
005100*                              STILL ADVANCES                    *
005200*  1991-02-27  JMK  FTKT-1058  COMP-3 ROUNDING ADDED ON EVERY    *
005300*                              STORED INTERMEDIATE PER AUDIT     *
005400*                              FINDING 91-014                    *
005500*  1994-05-09  JMK  FTKT-1080  RAISED FT-MAX-FUEL-ENTRIES/       *
005600*                              FT-MAX-CYCLES IN FTRECMAX, NO     *
005700*                              CHANGE HERE                       *
005800*  1998-11-30  DCP  FTKT-1998  Y2K REMEDIATION - ENTRY-DATE AND  *
005900*                              FULL-DATE FIELDS ALREADY CARRY A  *
006000*                              4-DIGIT CCYY, NO CODE CHANGE      *
006100*                              REQUIRED, LOGGED FOR THE AUDIT    *
006200*                              TRAIL                             *
006300*  2001-07-19  DCP  FTKT-1120  RETIRED THE OLD WS-SUB-SAVE DEBUG *
006400*                              COUNTER, DEAD SINCE FTKT-1058     *
006500******************************************************************
006600 EJECT
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100 EJECT
007200 DATA DIVISION.
007300 WORKING-STORAGE SECTION.
007400 01  FILLER                       PIC X(32)
007500     VALUE 'FTCYCLC0 WORKING STORAGE BEGINS'.
007600******************************************************************
007700*    DATA AREAS                                                  *
007800******************************************************************
007900 COPY FTRECMAX.
008000 EJECT
008100******************************************************************
008200*                 W O R K   A R E A                              *
008300******************************************************************
008400 01  WS-WORK-AREA.
008500     05  WS-CAPACITY-OK-SW        PIC X(01) VALUE 'N'.
008600         88  WS-CAPACITY-OK           VALUE 'Y'.
008700         88  WS-CAPACITY-NOT-OK       VALUE 'N'.
008800     05  WS-KEEP-COUNT             PIC S9(4) COMP VALUE ZERO.
008900     05  WS-SUB                    PIC S9(4) COMP VALUE ZERO.
009000     05  WS-SUB2                   PIC S9(4) COMP VALUE ZERO.
009100     05  WS-SORT-DONE-SW           PIC X(01) VALUE 'N'.
009200         88  WS-SORT-DONE              VALUE 'Y'.
009300         88  WS-SORT-NOT-DONE          VALUE 'N'.
009400     05  WS-LAST-ACCEPTED-ODOM     PIC S9(7)V9(1) COMP-3
009500                                   VALUE ZERO.
009600     05  WS-REMAINING-FUEL         PIC S9(5)V9(2) COMP-3
009700                                   VALUE ZERO.
009800     05  WS-ACCUM-FUEL             PIC S9(5)V9(2) COMP-3
009900                                   VALUE ZERO.
010000     05  WS-CONSUMED-FUEL          PIC S9(5)V9(2) COMP-3
010100                                   VALUE ZERO.
010200     05  WS-DISTANCE               PIC S9(7)V9(1) COMP-3
010300                                   VALUE ZERO.
010400     05  WS-PREV-ODOM-SW           PIC X(01) VALUE 'N'.
010500         88  WS-PREV-ODOM-SET          VALUE 'Y'.
010600         88  WS-PREV-ODOM-NOT-SET      VALUE 'N'.
010700     05  WS-PREV-ODOMETER          PIC S9(7)V9(1) COMP-3
010800                                   VALUE ZERO.
010900     05  WS-PREV-FULL-DATE         PIC 9(08) VALUE ZERO.
010950     05  WS-PREV-FULL-DATE-R REDEFINES WS-PREV-FULL-DATE.
010960         10  WS-PREV-DATE-CCYY     PIC 9(04).
010970         10  WS-PREV-DATE-MM       PIC 9(02).
010980         10  WS-PREV-DATE-DD       PIC 9(02).
011000     05  WS-HOLD-ENTRY.
011100         10  HD-ENTRY-ID           PIC 9(09).
011200         10  HD-VEHICLE-ID         PIC 9(09).
011300         10  HD-ENTRY-DATE         PIC 9(08).
011400         10  HD-ENTRY-TIME         PIC 9(06).
011500         10  HD-ODOM-PRESENT-SW    PIC X(01).
011600         10  HD-LITRES             PIC S9(5)V9(2) COMP-3.
011700         10  HD-ODOMETER           PIC S9(7)V9(1) COMP-3.
011800         10  HD-PRICE-PER-LITRE    PIC S9(3)V9(3) COMP-3.
011900         10  HD-TOTAL-PRICE        PIC S9(7)V9(2) COMP-3.
012000         10  HD-FULL-TANK-SW       PIC X(01).
012050         10  FILLER                PIC X(05).
012100     05  WS-COMPARE-KEY-A          PIC 9(14).
012200     05  WS-COMPARE-KEY-A-R REDEFINES WS-COMPARE-KEY-A.
012300         10  WS-CMPA-DATE          PIC 9(08).
012400         10  WS-CMPA-TIME          PIC 9(06).
012500     05  WS-COMPARE-KEY-B          PIC 9(14).
012600     05  WS-COMPARE-KEY-B-R REDEFINES WS-COMPARE-KEY-B.
012700         10  WS-CMPB-DATE          PIC 9(08).
012800         10  WS-CMPB-TIME          PIC 9(06).
012850     05  FILLER                    PIC X(04).
012900 EJECT
013000 LINKAGE SECTION.
013100 01  LK-TANK-CAPACITY             PIC S9(5)V9(2) COMP-3.
013200 COPY FTTFENT.
013300 COPY FTTCYCL.
013400 EJECT
013500******************************************************************
013600*                        PROCEDURE DIVISION                     *
013700******************************************************************
013800 PROCEDURE DIVISION USING LK-TANK-CAPACITY
013900                          FUEL-ENTRY-TABLE
014000                          CONSUMPTION-CYCLE-TABLE.
014100
014200 0000-CONTROL-PROCESS.
014300     PERFORM 1000-INITIALIZATION
014400         THRU 1099-INITIALIZATION-EXIT.
014500     IF WS-CAPACITY-OK
014600         PERFORM 2000-FILTER-PRESENT
014700             THRU 2099-FILTER-PRESENT-EXIT
014800         PERFORM 2100-SORT-ENTRIES
014900             THRU 2199-SORT-ENTRIES-EXIT
015000         PERFORM 2200-FILTER-MONOTONIC
015100             THRU 2299-FILTER-MONOTONIC-EXIT
015200         PERFORM 2300-DETECT-CYCLES
015300             THRU 2399-DETECT-CYCLES-EXIT
015400     END-IF.
015500     GOBACK.
015600 EJECT
015700******************************************************************
015800*                         INITIALIZATION                        *
015900******************************************************************
016000
016100 1000-INITIALIZATION.
016200     MOVE ZERO TO FT-CYCLE-COUNT.
016300     SET WS-CAPACITY-NOT-OK TO TRUE.
016400     IF LK-TANK-CAPACITY > ZERO
016500         SET WS-CAPACITY-OK TO TRUE
016600     END-IF.
016700 1099-INITIALIZATION-EXIT.
016800     EXIT.
016900 EJECT
017000******************************************************************
017100*         RULE V1 - DISCARD ROWS WITH NO ODOMETER READING        *
017200******************************************************************
017300
017400 2000-FILTER-PRESENT.
017500     MOVE ZERO TO WS-KEEP-COUNT.
017600     PERFORM 2010-FILTER-ONE-ENTRY
017700         VARYING WS-SUB FROM 1 BY 1
017800         UNTIL WS-SUB > FT-ENTRY-COUNT.
017900     MOVE WS-KEEP-COUNT TO FT-ENTRY-COUNT.
018000 2099-FILTER-PRESENT-EXIT.
018100     EXIT.
018200
018300 2010-FILTER-ONE-ENTRY.
018400     IF TE-ODOM-PRESENT (WS-SUB)
018500         ADD 1 TO WS-KEEP-COUNT
018600         IF WS-KEEP-COUNT NOT = WS-SUB
018700             MOVE FT-ENTRY-TBL (WS-SUB)
018800                 TO FT-ENTRY-TBL (WS-KEEP-COUNT)
018900         END-IF
019000     END-IF.
019100 EJECT
019200******************************************************************
019300*        SORT VALID ROWS ASCENDING BY ENTRY-DATE/ENTRY-TIME      *
019400******************************************************************
019500
019600 2100-SORT-ENTRIES.
019700     SET WS-SORT-NOT-DONE TO TRUE.
019800     PERFORM 2110-ONE-BUBBLE-PASS
019900         UNTIL WS-SORT-DONE.
020000 2199-SORT-ENTRIES-EXIT.
020100     EXIT.
020200
020300 2110-ONE-BUBBLE-PASS.
020400     SET WS-SORT-DONE TO TRUE.
020500     PERFORM 2120-COMPARE-ADJACENT
020600         VARYING WS-SUB FROM 1 BY 1
020700         UNTIL WS-SUB NOT < FT-ENTRY-COUNT.
020800
020900 2120-COMPARE-ADJACENT.
021000     COMPUTE WS-SUB2 = WS-SUB + 1.
021100     MOVE TE-ENTRY-DATE (WS-SUB)  TO WS-CMPA-DATE.
021200     MOVE TE-ENTRY-TIME (WS-SUB)  TO WS-CMPA-TIME.
021300     MOVE TE-ENTRY-DATE (WS-SUB2) TO WS-CMPB-DATE.
021400     MOVE TE-ENTRY-TIME (WS-SUB2) TO WS-CMPB-TIME.
021500     IF WS-COMPARE-KEY-A > WS-COMPARE-KEY-B
021600         MOVE FT-ENTRY-TBL (WS-SUB)  TO WS-HOLD-ENTRY
021700         MOVE FT-ENTRY-TBL (WS-SUB2) TO FT-ENTRY-TBL (WS-SUB)
021800         MOVE WS-HOLD-ENTRY          TO FT-ENTRY-TBL (WS-SUB2)
021900         SET WS-SORT-NOT-DONE TO TRUE
022000     END-IF.
022100 EJECT
022200******************************************************************
022300*      RULE V2 - DISCARD ROWS WHERE THE ODOMETER WENT BACK       *
022400******************************************************************
022500
022600 2200-FILTER-MONOTONIC.
022700     MOVE ZERO TO WS-KEEP-COUNT.
022800     MOVE ZERO TO WS-LAST-ACCEPTED-ODOM.
022900     PERFORM 2210-CHECK-ONE-ENTRY
023000         VARYING WS-SUB FROM 1 BY 1
023100         UNTIL WS-SUB > FT-ENTRY-COUNT.
023200     MOVE WS-KEEP-COUNT TO FT-ENTRY-COUNT.
023300 2299-FILTER-MONOTONIC-EXIT.
023400     EXIT.
023500
023600 2210-CHECK-ONE-ENTRY.
023700     IF WS-KEEP-COUNT = ZERO
023800         OR TE-ODOMETER (WS-SUB) NOT < WS-LAST-ACCEPTED-ODOM
024000         ADD 1 TO WS-KEEP-COUNT
024100         IF WS-KEEP-COUNT NOT = WS-SUB
024200             MOVE FT-ENTRY-TBL (WS-SUB)
024300                 TO FT-ENTRY-TBL (WS-KEEP-COUNT)
024400         END-IF
024500         MOVE TE-ODOMETER (WS-KEEP-COUNT) TO WS-LAST-ACCEPTED-ODOM
024600     END-IF.
024700 EJECT
024800******************************************************************
024900*         RULE C1 - DETECT FULL-TANK CONSUMPTION CYCLES          *
025000******************************************************************
025100
025200 2300-DETECT-CYCLES.
025300     MOVE ZERO TO WS-REMAINING-FUEL.
025400     MOVE ZERO TO WS-ACCUM-FUEL.
025500     MOVE ZERO TO FT-CYCLE-COUNT.
025600     SET WS-PREV-ODOM-NOT-SET TO TRUE.
025700     PERFORM 2310-DETECT-ONE-ENTRY
025800         VARYING WS-SUB FROM 1 BY 1
025900         UNTIL WS-SUB > FT-ENTRY-COUNT.
026000 2399-DETECT-CYCLES-EXIT.
026100     EXIT.
026200
026300 2310-DETECT-ONE-ENTRY.
026400     ADD TE-LITRES (WS-SUB) TO WS-ACCUM-FUEL.
026500     IF (WS-REMAINING-FUEL + TE-LITRES (WS-SUB)) < LK-TANK-CAPACITY
026600         ADD TE-LITRES (WS-SUB) TO WS-REMAINING-FUEL
026700     ELSE
026800         PERFORM 2320-TANK-FULL
026900             THRU 2329-TANK-FULL-EXIT
027000     END-IF.
027100 EJECT
027200 2320-TANK-FULL.
027300     COMPUTE WS-CONSUMED-FUEL ROUNDED =
027400         LK-TANK-CAPACITY - WS-REMAINING-FUEL.
027500     IF WS-CONSUMED-FUEL NOT > ZERO
027600         AND WS-PREV-ODOM-SET
027700         MOVE WS-ACCUM-FUEL TO WS-CONSUMED-FUEL
027800     END-IF.
027900     IF WS-PREV-ODOM-SET AND WS-CONSUMED-FUEL > ZERO
028000         COMPUTE WS-DISTANCE ROUNDED =
028100             TE-ODOMETER (WS-SUB) - WS-PREV-ODOMETER
028200         IF WS-DISTANCE > ZERO
028300             PERFORM 2330-EMIT-CYCLE
028400                 THRU 2339-EMIT-CYCLE-EXIT
028500         END-IF
028600     END-IF.
028700     MOVE TE-ODOMETER (WS-SUB)   TO WS-PREV-ODOMETER.
028800     MOVE TE-ENTRY-DATE (WS-SUB) TO WS-PREV-FULL-DATE.
028900     SET WS-PREV-ODOM-SET TO TRUE.
029000     MOVE LK-TANK-CAPACITY TO WS-REMAINING-FUEL.
029100     MOVE ZERO TO WS-ACCUM-FUEL.
029200 2329-TANK-FULL-EXIT.
029300     EXIT.
029400 EJECT
029500 2330-EMIT-CYCLE.
029600     ADD 1 TO FT-CYCLE-COUNT.
029700     SET FT-CYCLE-IDX TO FT-CYCLE-COUNT.
029800     MOVE WS-PREV-ODOMETER    TO TC-FROM-ODOMETER (FT-CYCLE-IDX).
029900     MOVE TE-ODOMETER (WS-SUB) TO TC-TO-ODOMETER (FT-CYCLE-IDX).
030000     MOVE WS-PREV-FULL-DATE   TO TC-FROM-DATE (FT-CYCLE-IDX).
030100     MOVE TE-ENTRY-DATE (WS-SUB) TO TC-TO-DATE (FT-CYCLE-IDX).
030200     MOVE WS-DISTANCE         TO TC-DISTANCE-KM (FT-CYCLE-IDX).
030300     MOVE WS-CONSUMED-FUEL    TO TC-FUEL-CONSUMED (FT-CYCLE-IDX).
030400     COMPUTE TC-CONSUMPTION-L100KM (FT-CYCLE-IDX) ROUNDED =
030500         (WS-CONSUMED-FUEL / WS-DISTANCE) * 100.
030600 2339-EMIT-CYCLE-EXIT.
030700     EXIT.
