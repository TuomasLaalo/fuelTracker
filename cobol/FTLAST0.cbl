000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FTLAST0.
000300 AUTHOR.        R S NAKASHIMA.
000400 INSTALLATION.  FLEET SVCS DATA CENTER.
000500 DATE-WRITTEN.  02/06/89.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL FLEET SVCS USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  BATCH DRIVER FOR "LATEST FUEL-EFFICIENCY READING" -- THE      *
001200*  SIMPLEST OF THE ANALYTICS ELEMENTS.  MAKES A SINGLE           *
001300*  SEQUENTIAL PASS OVER FUELENT.DAT IN FILE ORDER (NO SORT, NO   *
001400*  VALIDATION, NO CYCLE DETECTION) AND KEEPS ONLY THE LAST TWO   *
001500*  RECORDS SEEN.  AT END OF FILE IT WORKS THE FUEL EFFICIENCY    *
001600*  BETWEEN THAT PAIR AND DISPLAYS IT.  DELIBERATELY KEPT         *
001700*  SEPARATE FROM FTVAVG0/FTCYCLC0 -- IT DOES NOT FILTER BAD      *
001800*  ODOMETER READINGS AND DOES NOT REQUIRE A FULL TANK.           *
001900*                                                                *
002000*J    JCL..                                                      *
002100*                                                                *
002200* //FTLAST0  EXEC PGM=FTLAST0                                    *
002300* //SYSOUT   DD SYSOUT=*                                         *
002400* //FUELENT  DD DSN=T54.FLEET.FUELENT.DATA,DISP=SHR                *
002500* //*                                                              *
002600*                                                                *
002700*P    ENTRY PARAMETERS..                                         *
002800*     NONE -- THE ENTIRE FUEL-ENTRY FILE IS SCANNED, NOT JUST    *
002900*     ONE VEHICLE'S ROWS.  RULES S1-S3 MAKE NO MENTION OF A      *
003000*     VEHICLE-ID FILTER.                                         *
003100*                                                                *
003200*E    ERRORS DETECTED BY THIS ELEMENT..                          *
003300*     I/O ERROR ON FUELENT.DAT                                   *
003400*                                                                *
003500*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
003600*     NONE                                                       *
003700*                                                                *
003800*----------------------------------------------------------------*
003900* MAINT LOG                                                      *
004000*  1989-02-06  RSN  FTKT-1002  ORIGINAL CUT                      *
004100*  1991-07-15  TLW  FTKT-1061  ADDED THE FEWER-THAN-TWO-RECORDS  *
004200*                              GUARD (RULE S1) AFTER A NEW       *
004300*                              VEHICLE WITH A SINGLE FUEL-UP     *
004400*                              BLEW UP THE DIVIDE                *
004500*  1998-11-30  DCP  FTKT-1998  Y2K REMEDIATION - FE-ENTRY-DATE   *
004600*                              CARRIES A 4-DIGIT CCYY ALREADY,   *
004700*                              NO CODE CHANGE REQUIRED           *
004800******************************************************************
004900 EJECT
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT FUEL-ENTRY-FILE ASSIGN TO FUELENT
005700         FILE STATUS IS WS-FE-STATUS.
005800 EJECT
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  FUEL-ENTRY-FILE
006200     RECORDING MODE IS F
006210     BLOCK CONTAINS 0 RECORDS.
006300 COPY FTEFUEL.
006400 EJECT
006500 WORKING-STORAGE SECTION.
006600 01  FILLER                       PIC X(32)
006700     VALUE 'FTLAST0 WORKING STORAGE BEGINS '.
006800******************************************************************
006900*                 W O R K   A R E A                              *
007000******************************************************************
007100 01  WS-WORK-AREA.
007200     05  WS-FE-STATUS              PIC X(02) VALUE SPACES.
007300         88  WS-FE-OK                  VALUE '00'.
007400     05  WS-FE-EOF-SW              PIC X(01) VALUE 'N'.
007500         88  END-OF-FILE               VALUE 'Y'.
007600     05  WS-HAVE-PREV-SW           PIC X(01) VALUE 'N'.
007700         88  WS-HAVE-PREV               VALUE 'Y'.
007800         88  WS-NO-PREV                 VALUE 'N'.
007900     05  WS-READ-CNTR              PIC 9(07) COMP-3 VALUE ZERO.
007950     05  FILLER                    PIC X(04).
008000 EJECT
008100******************************************************************
008200*      THE ROLLING TWO-RECORD WINDOW -- RULES S1, S2, S3          *
008300******************************************************************
008400 01  WS-ROLLING-PAIR.
008500     05  WS-PREV-ODOMETER          PIC S9(7)V9(1) COMP-3
008600                                   VALUE ZERO.
008700     05  WS-LAST-ODOMETER          PIC S9(7)V9(1) COMP-3
008800                                   VALUE ZERO.
008900     05  WS-LAST-LITRES            PIC S9(5)V9(2) COMP-3
009000                                   VALUE ZERO.
009100     05  WS-LAST-ENTRY-DATE        PIC 9(08) VALUE ZERO.
009200     05  WS-LAST-ENTRY-DATE-R REDEFINES WS-LAST-ENTRY-DATE.
009300         10  WS-LAST-DATE-CCYY     PIC 9(04).
009400         10  WS-LAST-DATE-MM       PIC 9(02).
009500         10  WS-LAST-DATE-DD       PIC 9(02).
009600     05  FILLER                    PIC X(04).
009700 EJECT
009800******************************************************************
009900*                  RESULT OF THE S1/S2/S3 CALCULATION             *
010000******************************************************************
010100 01  WS-RESULT-AREA.
010200     05  WS-DISTANCE-KM            PIC S9(7)V9(1) COMP-3
010300                                   VALUE ZERO.
010400     05  WS-CONSUMPTION-L100KM     PIC S9(5)V9(2) COMP-3
010500                                   VALUE ZERO.
010600     05  FILLER                    PIC X(04).
010700 EJECT
010800 LINKAGE SECTION.
010900 EJECT
011000******************************************************************
011100*                        PROCEDURE DIVISION                     *
011200******************************************************************
011300
011400 PROCEDURE DIVISION.
011500     PERFORM 000-MAINLINE.
011600     GOBACK.
011700 EJECT
011800******************************************************************
011900*                       0 0 0 - M A I N L I N E                  *
012000******************************************************************
012100
012200 000-MAINLINE.
012300     PERFORM 100-INITIALIZATION.
012400     PERFORM 200-PROCESS-MAINLINE
012500         UNTIL END-OF-FILE.
012600     PERFORM 300-TERMINATION.
012700 EJECT
012800******************************************************************
012900*                  1 0 0 - I N I T I A L I Z A T I O N            *
013000******************************************************************
013100
013200 100-INITIALIZATION.
013300     SET WS-NO-PREV TO TRUE.
013400     MOVE ZERO TO WS-READ-CNTR.
013500     PERFORM 110-OPEN-FILES.
013600
013700 110-OPEN-FILES.
013800     OPEN INPUT FUEL-ENTRY-FILE.
013900     IF NOT WS-FE-OK
014000         DISPLAY 'OPEN OF FUELENT FAILED - ' WS-FE-STATUS
014100         PERFORM 999-ABEND
014200     END-IF.
014300 EJECT
014400******************************************************************
014500*             2 0 0 - P R O C E S S   M A I N L I N E             *
014600******************************************************************
014700
014800 200-PROCESS-MAINLINE.
014900     PERFORM 210-READ-ENTRY.
015000     IF NOT END-OF-FILE
015100         PERFORM 220-CHECK-LAST-PAIR
015200     END-IF.
015300
015400 210-READ-ENTRY.
015500     READ FUEL-ENTRY-FILE
015600         AT END
015700             SET END-OF-FILE TO TRUE
015800         NOT AT END
015900             ADD 1 TO WS-READ-CNTR
016000     END-READ.
016100
016200 220-CHECK-LAST-PAIR.
016300     IF WS-READ-CNTR > 1
016400         MOVE WS-LAST-ODOMETER TO WS-PREV-ODOMETER
016500         SET WS-HAVE-PREV TO TRUE
016600     END-IF.
016700     MOVE FE-ODOMETER TO WS-LAST-ODOMETER.
016800     MOVE FE-LITRES TO WS-LAST-LITRES.
016900     MOVE FE-ENTRY-DATE TO WS-LAST-ENTRY-DATE.
017000 EJECT
017100******************************************************************
017200*                   3 0 0 - T E R M I N A T I O N                *
017300******************************************************************
017400
017500 300-TERMINATION.
017600     PERFORM 310-CALCULATE-CONSUMPTION.
017700     PERFORM 320-DISPLAY-RESULT.
017800     PERFORM 330-CLOSE-FILES.
017900
018000******************************************************************
018100*   RULES S1, S2, S3 -- FEWER THAN TWO RECORDS OR A NON-POSITIVE  *
018200*   DISTANCE BETWEEN THE LAST TWO RECORDS BOTH YIELD ZERO          *
018300******************************************************************
018400
018500 310-CALCULATE-CONSUMPTION.
018600     MOVE ZERO TO WS-DISTANCE-KM.
018700     MOVE ZERO TO WS-CONSUMPTION-L100KM.
018800     IF WS-HAVE-PREV
018900         COMPUTE WS-DISTANCE-KM ROUNDED =
019000             WS-LAST-ODOMETER - WS-PREV-ODOMETER
019100         IF WS-DISTANCE-KM > ZERO
019200             COMPUTE WS-CONSUMPTION-L100KM ROUNDED =
019300                 (WS-LAST-LITRES / WS-DISTANCE-KM) * 100
019400         END-IF
019500     END-IF.
019600
019700 320-DISPLAY-RESULT.
019800     DISPLAY 'FUEL ENTRIES READ:         ' WS-READ-CNTR.
019900     DISPLAY 'LATEST CONSUMPTION L/100KM:' WS-CONSUMPTION-L100KM.
020000
020100 330-CLOSE-FILES.
020200     CLOSE FUEL-ENTRY-FILE.
020300 EJECT
020400******************************************************************
020500*                        9 9 9 - A B E N D                       *
020600******************************************************************
020700
020800 999-ABEND.
020900     DISPLAY 'PROGRAM ABENDING DUE TO ERROR - FTLAST0'.
021000     STOP RUN.
