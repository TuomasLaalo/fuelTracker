000100******************************************************************
000200*                                                                *
000300*    F T E V E H I   --   V E H I C L E   M A S T E R   R E C O R D
000400*                                                                *
000500*    ONE VEHICLE OWNED BY A USER.  FLAT LINE-SEQUENTIAL RECORD   *
000600*    -- VEHICLE.DAT.  LOOKED UP BY A SEQUENTIAL SCAN AGAINST     *
000700*    VH-VEHICLE-ID; THERE IS NO ISAM KEY ON THIS FILE EITHER.    *
000800*                                                                *
000900*    VH-TANK-CAP-KNOWN-SW IS OFF WHEN TANK-CAPACITY-LITERS IS    *
001000*    ZERO OR WAS NEVER CAPTURED -- SEE FTCYCLC0, RULE C1, WHICH  *
001100*    REFUSES TO DETECT CYCLES FOR SUCH A VEHICLE.                *
001200*                                                                *
001300*----------------------------------------------------------------*
001400* MAINT LOG                                                      *
001500*  1987-01-12  RSN  FTKT-1001  ORIGINAL CUT OF THE LAYOUT        *
001600*  1988-05-03  TLW  FTKT-1077  ADDED VH-TANK-CAP-KNOWN-SW SO     *
001700*                              FTCYCLC0 QUITS EARLY INSTEAD OF   *
001800*                              LOOPING ON A ZERO CAPACITY        *
001900******************************************************************
002000 01  VEHICLE-RECORD.
002100     05  VH-VEHICLE-ID            PIC 9(09).
002200     05  VH-USER-ID               PIC 9(09).
002300     05  VH-MAKE                  PIC X(40).
002400     05  VH-MODEL                 PIC X(40).
002500     05  VH-FUEL-TYPE             PIC X(20).
002600     05  VH-MANUFACTURING-YEAR    PIC 9(04).
002700     05  VH-MANUFACTURING-YEAR-R REDEFINES VH-MANUFACTURING-YEAR.
002800         10  VH-MANUF-YEAR-CC     PIC 9(02).
002900         10  VH-MANUF-YEAR-YY     PIC 9(02).
003000     05  VH-LICENSE-PLATE         PIC X(20).
003100     05  VH-INITIAL-ODOMETER      PIC S9(7)V9(1) COMP-3.
003200     05  VH-TANK-CAP-KNOWN-SW     PIC X(01).
003300         88  VH-TANK-CAP-KNOWN        VALUE 'Y'.
003400         88  VH-TANK-CAP-UNKNOWN      VALUE 'N'.
003500     05  VH-TANK-CAPACITY-LITERS  PIC S9(5)V9(2) COMP-3.
003600     05  FILLER                   PIC X(08).
