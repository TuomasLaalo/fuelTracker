000100******************************************************************
000200*                                                                *
000300*    F T T F E N T   --   F U E L   E N T R Y   W O R K   T A B L E
000400*                                                                *
000500*    IN-STORAGE TABLE HOLDING A VEHICLE'S FUEL-ENTRY ROWS AFTER  *
000600*    A SEQUENTIAL SCAN OF FUEL-ENTRY-FILE (NO ISAM KEY ON THAT   *
000700*    FILE).  ROWS ARE SHAPED LIKE FUEL-ENTRY-RECORD (FTEFUEL)    *
000800*    BUT CARRY THE TE- PREFIX SINCE THEY LIVE ALONGSIDE THE      *
000900*    FD RECORD IN THE SAME PROGRAM.                              *
001000*                                                                *
001100*    FT-ENTRY-TBL SIZE MUST TRACK FT-MAX-FUEL-ENTRIES IN         *
001200*    FTRECMAX -- RAISE BOTH TOGETHER.                            *
001300*                                                                *
001400*----------------------------------------------------------------*
001500* MAINT LOG                                                      *
001600*  1987-01-12  RSN  FTKT-1001  ORIGINAL CUT                      *
001700******************************************************************
001800 01  FUEL-ENTRY-TABLE.
001900     05  FT-ENTRY-COUNT           PIC S9(4) COMP VALUE ZERO.
001950     05  FILLER                   PIC X(02).
002000     05  FT-ENTRY-TBL OCCURS 2000 TIMES
002100                      INDEXED BY FT-ENTRY-IDX.
002200         10  TE-ENTRY-ID          PIC 9(09).
002300         10  TE-VEHICLE-ID        PIC 9(09).
002400         10  TE-ENTRY-DATE        PIC 9(08).
002500         10  TE-ENTRY-TIME        PIC 9(06).
002600         10  TE-ODOM-PRESENT-SW   PIC X(01).
002700             88  TE-ODOM-PRESENT      VALUE 'Y'.
002800             88  TE-ODOM-MISSING      VALUE 'N'.
002900         10  TE-LITRES            PIC S9(5)V9(2) COMP-3.
003000         10  TE-ODOMETER          PIC S9(7)V9(1) COMP-3.
003100         10  TE-PRICE-PER-LITRE   PIC S9(3)V9(3) COMP-3.
003200         10  TE-TOTAL-PRICE       PIC S9(7)V9(2) COMP-3.
003300         10  TE-FULL-TANK-SW      PIC X(01).
003400             88  TE-FULL-TANK-YES     VALUE 'Y'.
003500             88  TE-FULL-TANK-NO      VALUE 'N'.
003550         10  FILLER               PIC X(05).
