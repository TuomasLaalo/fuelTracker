000100******************************************************************
000200*                                                                *
000300*    F T E C Y C L   --   C O N S U M P T I O N   C Y C L E       *
000400*                                                                *
000500*    ONE FULL-TANK-TO-FULL-TANK CYCLE, AS DETECTED BY FTCYCLC0.  *
000600*    WRITTEN ONE PER LINE TO CONSHIST.DAT BY FTVHST0, IN THE     *
000700*    CHRONOLOGICAL ORDER THE CYCLES WERE DETECTED.               *
000800*                                                                *
001000*----------------------------------------------------------------*
001100* MAINT LOG                                                      *
001200*  1987-04-01  RSN  FTKT-1001  ORIGINAL CUT OF THE LAYOUT        *
001300******************************************************************
001400 01  CONSUMPTION-CYCLE-RECORD.
001500     05  CY-FROM-ODOMETER         PIC S9(7)V9(1) COMP-3.
001600     05  CY-TO-ODOMETER           PIC S9(7)V9(1) COMP-3.
001700     05  CY-FROM-DATE             PIC 9(08).
001800     05  CY-TO-DATE               PIC 9(08).
001900     05  CY-TO-DATE-R REDEFINES CY-TO-DATE.
002000         10  CY-TO-DATE-CCYY      PIC 9(04).
002100         10  CY-TO-DATE-MM        PIC 9(02).
002200         10  CY-TO-DATE-DD        PIC 9(02).
002300     05  CY-DISTANCE-KM           PIC S9(7)V9(1) COMP-3.
002400     05  CY-FUEL-CONSUMED         PIC S9(5)V9(2) COMP-3.
002500     05  CY-CONSUMPTION-L100KM    PIC S9(5)V9(2) COMP-3.
002600     05  FILLER                   PIC X(09).
