000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FTMSTA0.
000300 AUTHOR.        T L WOZNIAK.
000400 INSTALLATION.  FLEET SVCS DATA CENTER.
000500 DATE-WRITTEN.  09/12/88.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL FLEET SVCS USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  BATCH DRIVER FOR "MONTHLY STATISTICS, ONE USER/MONTH".        *
001200*  READS A CARD FILE OF USER-ID/YEAR/MONTH REQUESTS, ONE PER     *
001300*  CARD.  FOR EACH CARD, CONFIRMS THE USER IS ON USERM.DAT,      *
001400*  LOADS THE USER'S VEHICLES FROM VEHICLE.DAT AND THAT USER'S    *
001500*  COMPLETE FUEL-ENTRY HISTORY FROM FUELENT.DAT (RULE M2 NEEDS   *
001600*  THE FULL HISTORY, NOT JUST THE TARGET MONTH), THEN CALLS      *
001700*  FTMSTC0 TO ROLL THE MONTH UP AND WRITES ONE MSTATS.DAT        *
001800*  RECORD.                                                       *
001900*                                                                *
002000*J    JCL..                                                      *
002100*                                                                *
002200* //FTMSTA0  EXEC PGM=FTMSTA0                                    *
002300* //SYSOUT   DD SYSOUT=*                                         *
002400* //CTLCARD  DD DSN=T54.FLEET.FTMSTA0.CARDS,DISP=SHR              *
002500* //USERM    DD DSN=T54.FLEET.USERM.DATA,DISP=SHR                 *
002600* //VEHICLE  DD DSN=T54.FLEET.VEHICLE.DATA,DISP=SHR                *
002700* //FUELENT  DD DSN=T54.FLEET.FUELENT.DATA,DISP=SHR                *
002800* //MSTATS   DD DSN=T54.FLEET.FTMSTA0.OUTPUT.DATA,               *
002900* //            DISP=(,CATLG,CATLG),                              *
003000* //            UNIT=USER,                                        *
003100* //            SPACE=(CYL,(20,10),RLSE)                          *
003200* //*                                                              *
003300*                                                                *
003400*P    ENTRY PARAMETERS..                                         *
003500*     NONE -- REQUESTS COME IN ON CTLCARD, ONE USER-ID/YEAR/      *
003600*     MONTH PER 80-BYTE CARD IMAGE.                               *
003700*                                                                *
003800*E    ERRORS DETECTED BY THIS ELEMENT..                          *
003900*     I/O ERROR ON ANY FILE; USER-ID ON A CARD NOT FOUND ON      *
004000*     USERM.DAT (MESSAGE ONLY, NOT AN ABEND, NO MSTATS RECORD    *
004100*     WRITTEN FOR THAT CARD).                                    *
004200*                                                                *
004300*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
004400*     FTMSTC0 ---- MONTHLY STATISTICS ROLL-UP ENGINE             *
004500*                                                                *
004600*----------------------------------------------------------------*
004700* MAINT LOG                                                      *
004800*  1988-09-12  TLW  FTKT-1025  ORIGINAL CUT                      *
004900*  1990-03-19  JMK  FTKT-1049  NOW LOADS ALL OF THE USER'S       *
005000*                              VEHICLES INSTEAD OF JUST THE      *
005100*                              FIRST ONE ON FILE                 *
005200*  1994-11-21  JMK  FTKT-1090  VEHICLE LOADING MOVED TO THE      *
005300*                              SHARED FTTVEHI COPYBOOK SHAPE SO  *
005400*                              FTMALL0 CAN REUSE THE SAME LOGIC  *
005500*  1998-11-30  DCP  FTKT-1998  Y2K REMEDIATION - CC-STAT-YEAR    *
005600*                              ALREADY CARRIES A 4-DIGIT CCYY,   *
005700*                              NO CODE CHANGE REQUIRED           *
005800******************************************************************
005900 EJECT
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT CONTROL-CARD-FILE ASSIGN TO CTLCARD
006700         FILE STATUS IS WS-CC-STATUS.
006800     SELECT USER-FILE ASSIGN TO USERM
006900         FILE STATUS IS WS-USR-STATUS.
007000     SELECT VEHICLE-FILE ASSIGN TO VEHICLE
007100         FILE STATUS IS WS-VEH-STATUS.
007200     SELECT FUEL-ENTRY-FILE ASSIGN TO FUELENT
007300         FILE STATUS IS WS-FE-STATUS.
007400     SELECT MONTHLY-STATISTICS-FILE ASSIGN TO MSTATS
007500         FILE STATUS IS WS-MS-STATUS.
007600 EJECT
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  CONTROL-CARD-FILE
008000     RECORDING MODE IS F
008010     BLOCK CONTAINS 0 RECORDS.
008100 01  CONTROL-CARD-RECORD.
008200     05  CC-USER-ID               PIC 9(09).
008300     05  CC-STAT-YEAR             PIC 9(04).
008400     05  CC-STAT-MONTH            PIC 9(02).
008500     05  FILLER                   PIC X(65).
008600 EJECT
008700 FD  USER-FILE
008800     RECORDING MODE IS F
008810     BLOCK CONTAINS 0 RECORDS.
008900 COPY FTEUSER.
009000 EJECT
009100 FD  VEHICLE-FILE
009200     RECORDING MODE IS F
009210     BLOCK CONTAINS 0 RECORDS.
009300 COPY FTEVEHI.
009400 EJECT
009500 FD  FUEL-ENTRY-FILE
009600     RECORDING MODE IS F
009610     BLOCK CONTAINS 0 RECORDS.
009700 COPY FTEFUEL.
009800 EJECT
009900 FD  MONTHLY-STATISTICS-FILE
010000     RECORDING MODE IS F
010010     BLOCK CONTAINS 0 RECORDS.
010100 01  MONTHLY-STATISTICS-REC      PIC X(45).
010200 EJECT
010300 WORKING-STORAGE SECTION.
010400 01  FILLER                       PIC X(32)
010500     VALUE 'FTMSTA0 WORKING STORAGE BEGINS '.
010600******************************************************************
010700*    DATA AREAS                                                  *
010800******************************************************************
010900 COPY FTRECMAX.
011000 EJECT
011100 COPY FTTVEHI.
011200 EJECT
011300 COPY FTTFENT.
011400 EJECT
011500******************************************************************
011600*        ONE OUTPUT STATISTICS RECORD, WRITTEN FROM HERE          *
011700******************************************************************
011800 COPY FTEMSTA.
011900 EJECT
012000******************************************************************
012100*                 W O R K   A R E A                              *
012200******************************************************************
012300 01  WS-WORK-AREA.
012400     05  WS-CC-STATUS              PIC X(02) VALUE SPACES.
012500         88  WS-CC-OK                  VALUE '00'.
012600     05  WS-USR-STATUS             PIC X(02) VALUE SPACES.
012700         88  WS-USR-OK                 VALUE '00'.
012800     05  WS-VEH-STATUS             PIC X(02) VALUE SPACES.
012900         88  WS-VEH-OK                 VALUE '00'.
013000     05  WS-FE-STATUS              PIC X(02) VALUE SPACES.
013100         88  WS-FE-OK                  VALUE '00'.
013200     05  WS-MS-STATUS              PIC X(02) VALUE SPACES.
013300         88  WS-MS-OK                  VALUE '00'.
013400     05  WS-CARD-EOF-SW            PIC X(01) VALUE 'N'.
013500         88  END-OF-CARDS              VALUE 'Y'.
013600     05  WS-USR-EOF-SW             PIC X(01) VALUE 'N'.
013700         88  WS-USR-EOF                VALUE 'Y'.
013800     05  WS-VEH-EOF-SW             PIC X(01) VALUE 'N'.
013900         88  WS-VEH-EOF                VALUE 'Y'.
014000     05  WS-FE-EOF-SW              PIC X(01) VALUE 'N'.
014100         88  WS-FE-EOF                 VALUE 'Y'.
014200     05  WS-USER-FOUND-SW          PIC X(01) VALUE 'N'.
014300         88  WS-USER-FOUND             VALUE 'Y'.
014400         88  WS-USER-NOT-FOUND         VALUE 'N'.
014500     05  WS-TARGET-USER-ID         PIC 9(09) VALUE ZERO.
014600     05  WS-TARGET-YEAR            PIC 9(04) VALUE ZERO.
014700     05  WS-TARGET-MONTH           PIC 9(02) VALUE ZERO.
014800     05  WS-VEHICLE-OWNED-SW       PIC X(01) VALUE 'N'.
014810         88  WS-VEHICLE-OWNED          VALUE 'Y'.
014820         88  WS-VEHICLE-NOT-OWNED      VALUE 'N'.
014900     05  WS-SUB                    PIC S9(4) COMP VALUE ZERO.
015000     05  WS-CARDS-READ-CNTR        PIC 9(05) COMP-3 VALUE ZERO.
015100     05  WS-STATS-WRITTEN-CNTR     PIC 9(05) COMP-3 VALUE ZERO.
015150     05  FILLER                    PIC X(04).
015200 EJECT
015300 LINKAGE SECTION.
015400 EJECT
015500******************************************************************
015600*                        PROCEDURE DIVISION                     *
015700******************************************************************
015800
015900 PROCEDURE DIVISION.
016000
016100 0000-CONTROL-PROCESS.
016200     PERFORM 1000-INITIALIZATION
016300         THRU 1099-INITIALIZATION-EXIT.
016400     PERFORM 1100-OPEN-FILES
016500         THRU 1199-OPEN-FILES-EXIT.
016600     PERFORM 2000-MAIN-PROCESS
016700         THRU 2000-MAIN-PROCESS-EXIT
016800         UNTIL END-OF-CARDS.
016900     PERFORM EOJ9000-CLOSE-FILES
017000         THRU EOJ9999-EXIT.
017100     GOBACK.
017200 EJECT
017300******************************************************************
017400*                         INITIALIZATION                        *
017500******************************************************************
017600
017700 1000-INITIALIZATION.
017800     SET WS-USER-NOT-FOUND TO TRUE.
017900     MOVE ZERO TO WS-CARDS-READ-CNTR WS-STATS-WRITTEN-CNTR.
018000 1099-INITIALIZATION-EXIT.
018100     EXIT.
018200 EJECT
018300******************************************************************
018400*                         OPEN ALL FILES                        *
018500******************************************************************
018600
018700 1100-OPEN-FILES.
018800     OPEN INPUT CONTROL-CARD-FILE.
018900     IF NOT WS-CC-OK
019000         DISPLAY 'OPEN OF CTLCARD FAILED - ' WS-CC-STATUS
019100         GO TO EOJ9900-ABEND
019200     END-IF.
019300     OPEN INPUT USER-FILE.
019400     IF NOT WS-USR-OK
019500         DISPLAY 'OPEN OF USERM FAILED - ' WS-USR-STATUS
019600         GO TO EOJ9900-ABEND
019700     END-IF.
019800     OPEN INPUT VEHICLE-FILE.
019900     IF NOT WS-VEH-OK
020000         DISPLAY 'OPEN OF VEHICLE FAILED - ' WS-VEH-STATUS
020100         GO TO EOJ9900-ABEND
020200     END-IF.
020300     OPEN INPUT FUEL-ENTRY-FILE.
020400     IF NOT WS-FE-OK
020500         DISPLAY 'OPEN OF FUELENT FAILED - ' WS-FE-STATUS
020600         GO TO EOJ9900-ABEND
020700     END-IF.
020800     OPEN OUTPUT MONTHLY-STATISTICS-FILE.
020900     IF NOT WS-MS-OK
021000         DISPLAY 'OPEN OF MSTATS FAILED - ' WS-MS-STATUS
021100         GO TO EOJ9900-ABEND
021200     END-IF.
021300 1199-OPEN-FILES-EXIT.
021400     EXIT.
021500 EJECT
021600******************************************************************
021700*                        MAIN PROCESS                           *
021800******************************************************************
021900
022000 2000-MAIN-PROCESS.
022100     PERFORM 2100-READ-CONTROL-CARD
022200         THRU 2199-READ-CONTROL-CARD-EXIT.
022300     IF NOT END-OF-CARDS
022400         PERFORM 2200-PROCESS-REQUEST
022500             THRU 2299-PROCESS-REQUEST-EXIT
022600     END-IF.
022700 2000-MAIN-PROCESS-EXIT.
022800     EXIT.
022900 EJECT
023000 2100-READ-CONTROL-CARD.
023100     READ CONTROL-CARD-FILE
023200         AT END
023300             SET END-OF-CARDS TO TRUE
023400         NOT AT END
023500             ADD 1 TO WS-CARDS-READ-CNTR
023600             MOVE CC-USER-ID  TO WS-TARGET-USER-ID
023700             MOVE CC-STAT-YEAR  TO WS-TARGET-YEAR
023800             MOVE CC-STAT-MONTH TO WS-TARGET-MONTH
023900     END-READ.
024000 2199-READ-CONTROL-CARD-EXIT.
024100     EXIT.
024200 EJECT
024300******************************************************************
024400*                      PROCESS ONE REQUEST                      *
024500******************************************************************
024600
024700 2200-PROCESS-REQUEST.
024800     PERFORM 2210-VALIDATE-USER
024900         THRU 2219-VALIDATE-USER-EXIT.
025000     IF WS-USER-FOUND
025100         PERFORM 2220-LOAD-VEHICLES
025200             THRU 2229-LOAD-VEHICLES-EXIT
025300         PERFORM 2230-LOAD-FUEL-ENTRIES
025400             THRU 2239-LOAD-FUEL-ENTRIES-EXIT
025500         CALL 'FTMSTC0' USING WS-TARGET-YEAR
025600                              WS-TARGET-MONTH
025700                              VEHICLE-TABLE
025800                              FUEL-ENTRY-TABLE
025900                              MONTHLY-STATISTICS-RECORD
026000         PERFORM 2240-WRITE-STATISTICS
026100             THRU 2249-WRITE-STATISTICS-EXIT
026200         ADD 1 TO WS-STATS-WRITTEN-CNTR
026300     ELSE
026400         DISPLAY 'USER NOT ON FILE - ' WS-TARGET-USER-ID
026500     END-IF.
026600 2299-PROCESS-REQUEST-EXIT.
026700     EXIT.
026800 EJECT
026900******************************************************************
027000*                    VALIDATE THE USER-ID                       *
027100******************************************************************
027200
027300 2210-VALIDATE-USER.
027400     SET WS-USER-NOT-FOUND TO TRUE.
027500     CLOSE USER-FILE.
027600     OPEN INPUT USER-FILE.
027700     IF NOT WS-USR-OK
027800         DISPLAY 'REOPEN OF USERM FAILED - ' WS-USR-STATUS
027900         GO TO EOJ9900-ABEND
028000     END-IF.
028100     MOVE 'N' TO WS-USR-EOF-SW.
028200     PERFORM 2211-READ-ONE-USER
028300         UNTIL WS-USR-EOF OR WS-USER-FOUND.
028400 2219-VALIDATE-USER-EXIT.
028500     EXIT.
028600
028700 2211-READ-ONE-USER.
028800     READ USER-FILE
028900         AT END
029000             SET WS-USR-EOF TO TRUE
029100         NOT AT END
029200             IF US-USER-ID = WS-TARGET-USER-ID
029300                 SET WS-USER-FOUND TO TRUE
029400             END-IF
029500     END-READ.
029600 EJECT
029700******************************************************************
029800*              LOAD THE USER'S VEHICLES (TANK CAP INCL.)         *
029900******************************************************************
030000
030100 2220-LOAD-VEHICLES.
030200     MOVE ZERO TO TV-VEHICLE-COUNT.
030300     CLOSE VEHICLE-FILE.
030400     OPEN INPUT VEHICLE-FILE.
030500     IF NOT WS-VEH-OK
030600         DISPLAY 'REOPEN OF VEHICLE FAILED - ' WS-VEH-STATUS
030700         GO TO EOJ9900-ABEND
030800     END-IF.
030900     MOVE 'N' TO WS-VEH-EOF-SW.
031000     PERFORM 2221-READ-ONE-VEHICLE
031100         UNTIL WS-VEH-EOF.
031200 2229-LOAD-VEHICLES-EXIT.
031300     EXIT.
031400
031500 2221-READ-ONE-VEHICLE.
031600     READ VEHICLE-FILE
031700         AT END
031800             SET WS-VEH-EOF TO TRUE
031900         NOT AT END
032000             IF VH-USER-ID = WS-TARGET-USER-ID
032100                 ADD 1 TO TV-VEHICLE-COUNT
032200                 SET TV-VEHICLE-IDX TO TV-VEHICLE-COUNT
032300                 MOVE VH-VEHICLE-ID
032400                     TO TV-VEHICLE-ID (TV-VEHICLE-IDX)
032500                 MOVE VH-TANK-CAP-KNOWN-SW
032600                     TO TV-TANK-CAP-KNOWN-SW (TV-VEHICLE-IDX)
032700                 MOVE VH-TANK-CAPACITY-LITERS
032800                     TO TV-TANK-CAPACITY-LITERS (TV-VEHICLE-IDX)
032900             END-IF
033000     END-READ.
033100 EJECT
033200******************************************************************
033300*         LOAD THE USER'S COMPLETE FUEL-ENTRY HISTORY            *
033400*         (ALL VEHICLES, ALL DATES -- RULE M2 NEEDS THE FULL      *
033500*         HISTORY TO SPAN CYCLES THAT CROSS A MONTH BOUNDARY)     *
033600******************************************************************
033700
033800 2230-LOAD-FUEL-ENTRIES.
033900     MOVE ZERO TO FT-ENTRY-COUNT.
034000     CLOSE FUEL-ENTRY-FILE.
034100     OPEN INPUT FUEL-ENTRY-FILE.
034200     IF NOT WS-FE-OK
034300         DISPLAY 'REOPEN OF FUELENT FAILED - ' WS-FE-STATUS
034400         GO TO EOJ9900-ABEND
034500     END-IF.
034600     MOVE 'N' TO WS-FE-EOF-SW.
034700     PERFORM 2231-READ-ONE-ENTRY
034800         UNTIL WS-FE-EOF.
034900 2239-LOAD-FUEL-ENTRIES-EXIT.
035000     EXIT.
035100
035200 2231-READ-ONE-ENTRY.
035300     READ FUEL-ENTRY-FILE
035400         AT END
035500             SET WS-FE-EOF TO TRUE
035600         NOT AT END
035700             PERFORM 2232-CHECK-VEHICLE-OWNED
035900     END-READ.
036000
036100 2232-CHECK-VEHICLE-OWNED.
036200     SET WS-VEHICLE-NOT-OWNED TO TRUE.
036300     PERFORM 2233-CHECK-ONE-VEHICLE
036400         VARYING WS-SUB FROM 1 BY 1
036500         UNTIL WS-SUB > TV-VEHICLE-COUNT
036600         OR WS-VEHICLE-OWNED.
036700     IF WS-VEHICLE-OWNED
036800         PERFORM 2234-ADD-ONE-ENTRY
037000     END-IF.
037400 2233-CHECK-ONE-VEHICLE.
037500     IF FE-VEHICLE-ID = TV-VEHICLE-ID (WS-SUB)
037600         SET WS-VEHICLE-OWNED TO TRUE
037700     END-IF.
037900 2234-ADD-ONE-ENTRY.
038000     ADD 1 TO FT-ENTRY-COUNT.
038100     SET FT-ENTRY-IDX TO FT-ENTRY-COUNT.
038200     MOVE FE-ENTRY-ID TO TE-ENTRY-ID (FT-ENTRY-IDX).
038300     MOVE FE-VEHICLE-ID TO TE-VEHICLE-ID (FT-ENTRY-IDX).
038400     MOVE FE-ENTRY-DATE TO TE-ENTRY-DATE (FT-ENTRY-IDX).
038500     MOVE FE-ENTRY-TIME TO TE-ENTRY-TIME (FT-ENTRY-IDX).
038600     MOVE FE-ODOM-PRESENT-SW TO TE-ODOM-PRESENT-SW (FT-ENTRY-IDX).
038700     MOVE FE-LITRES TO TE-LITRES (FT-ENTRY-IDX).
038800     MOVE FE-ODOMETER TO TE-ODOMETER (FT-ENTRY-IDX).
038900     MOVE FE-PRICE-PER-LITRE TO TE-PRICE-PER-LITRE (FT-ENTRY-IDX).
039000     MOVE FE-TOTAL-PRICE TO TE-TOTAL-PRICE (FT-ENTRY-IDX).
039100     MOVE FE-FULL-TANK-SW TO TE-FULL-TANK-SW (FT-ENTRY-IDX).
039400 EJECT
039500******************************************************************
039600*                  WRITE ONE MSTATS.DAT RECORD                   *
039700******************************************************************
039800
039900 2240-WRITE-STATISTICS.
040000     WRITE MONTHLY-STATISTICS-REC FROM MONTHLY-STATISTICS-RECORD.
040100     IF NOT WS-MS-OK
040200         DISPLAY 'WRITE ERROR ON MSTATS - ' WS-MS-STATUS
040300         GO TO EOJ9900-ABEND
040400     END-IF.
040500 2249-WRITE-STATISTICS-EXIT.
040600     EXIT.
040700 EJECT
040800******************************************************************
040900*                        CLOSE FILES                             *
041000******************************************************************
041100
041200 EOJ9000-CLOSE-FILES.
041300     CLOSE CONTROL-CARD-FILE.
041400     CLOSE USER-FILE.
041500     CLOSE VEHICLE-FILE.
041600     CLOSE FUEL-ENTRY-FILE.
041700     CLOSE MONTHLY-STATISTICS-FILE.
041800     DISPLAY 'CARDS READ:      ' WS-CARDS-READ-CNTR.
041900     DISPLAY 'STATS WRITTEN:   ' WS-STATS-WRITTEN-CNTR.
042000     GO TO EOJ9999-EXIT.
042100 EOJ9900-ABEND.
042200     DISPLAY 'PROGRAM ABENDING DUE TO ERROR - FTMSTA0'.
042300 EOJ9999-EXIT.
042400     EXIT.
