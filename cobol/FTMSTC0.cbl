000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FTMSTC0.
000300 AUTHOR.        T L WOZNIAK.
000400 INSTALLATION.  FLEET SVCS DATA CENTER.
000500 DATE-WRITTEN.  09/08/88.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL FLEET SVCS USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  CALLED SUBPROGRAM.  ROLLS UP ONE USER'S FUEL ACTIVITY FOR A   *
001200*  SINGLE CALENDAR YEAR/MONTH INTO ONE MONTHLY-STATISTICS-       *
001300*  RECORD.  FOR EACH VEHICLE, THE MONTH'S FUEL-ENTRY ROWS ARE    *
001320*  RUN THROUGH RULES V1/V2 (SAME VALIDATION FTCYCLC0 APPLIES)    *
001340*  BEFORE ENTRY COUNT, LITRES, COST AND AVERAGE PRICE ARE ROLLED *
001360*  UP (RULE M1).  AVERAGE CONSUMPTION COMES FROM RE-RUNNING THE  *
001400*  FULL-TANK CYCLE DETECTOR OVER EACH OF THE USER'S VEHICLES AND *
001500*  AVERAGING THE CYCLES THAT ENDED IN THE TARGET MONTH (RULE     *
001600*  M2).  CALLS FTCYCLC0 ONCE PER VEHICLE FOR M2 ONLY.            *
001900*                                                                *
002000*P    ENTRY PARAMETERS (LINKAGE, IN THIS ORDER)..                *
002100*     LK-STAT-YEAR       - TARGET CALENDAR YEAR (CCYY)           *
002200*     LK-STAT-MONTH      - TARGET CALENDAR MONTH (01-12)         *
002300*     VEHICLE-TABLE      - IN.  THE USER'S VEHICLES, TANK        *
002400*                          CAPACITY INCLUDED, BUILT BY THE       *
002500*                          CALLER FROM VEHICLE-FILE.             *
002600*     FUEL-ENTRY-TABLE   - IN.  EVERY FUEL-ENTRY ROW ON FILE     *
002700*                          FOR ANY OF THE USER'S VEHICLES, ANY   *
002800*                          DATE -- NOT JUST THE TARGET MONTH,    *
002900*                          RULE M2 NEEDS THE FULL HISTORY.       *
003000*     MONTHLY-STATISTICS-RECORD - OUT.                           *
003100*                                                                *
003200*E    ERRORS DETECTED BY THIS ELEMENT..                          *
003300*     NONE -- NO ENTRIES IN THE MONTH, OR NO CYCLES ENDING IN    *
003400*     THE MONTH, SIMPLY YIELD ZERO/ZERO IN THE OUTPUT RECORD.    *
003500*                                                                *
003600*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
003700*     FTCYCLC0 ---- FULL-TANK CYCLE DETECTION ENGINE             *
003800*                                                                *
003900*----------------------------------------------------------------*
004000* MAINT LOG                                                      *
004100*  1988-09-08  TLW  FTKT-1024  ORIGINAL CUT                      *
004200*  1988-11-02  TLW  FTKT-1027  AVG-PRICE-PER-LITRE NOW ZERO      *
004300*                              RATHER THAN A DIVIDE ABEND WHEN   *
004400*                              THE MONTH HAS NO LITRES ON FILE   *
004500*  1990-03-19  JMK  FTKT-1049  ADDED THE PER-VEHICLE LOOP SO A   *
004600*                              USER WITH SEVERAL VEHICLES ROLLS  *
004700*                              UP CORRECTLY -- WAS ONLY LOOKING  *
004800*                              AT VEHICLE 1 OF VEHICLE-TABLE     *
004900*  1994-11-21  JMK  FTKT-1090  VEHICLE-TABLE SPLIT OUT TO ITS    *
005000*                              OWN COPYBOOK, FTTVEHI, SO         *
005100*                              FTMSTA0 AND FTMALL0 BOTH BUILD IT *
005200*  1998-11-30  DCP  FTKT-1998  Y2K REMEDIATION - LK-STAT-YEAR    *
005300*                              AND ALL DATE FIELDS TOUCHED HERE  *
005400*                              ALREADY CARRY A 4-DIGIT CCYY, NO  *
005500*                              CODE CHANGE REQUIRED              *
005520*  1999-06-04  DCP  FTKT-2011  MONTH MATCH CHANGED FROM A TWO-   *
005540*                              FIELD AND TO A SINGLE 6-DIGIT     *
005560*                              COMPARE AFTER A YEAR-BOUNDARY     *
005580*                              ENTRY SLIPPED PAST THE OLD LOGIC  *
005590*                              IN TESTING                        *
005600*  1999-11-08  DCP  FTKT-2044  RULE M1 REWORKED -- MONTH TOTALS  *
005610*                              WERE BEING SUMMED STRAIGHT FROM   *
005620*                              THE RAW FUEL-ENTRY-TABLE WITH NO  *
005630*                              V1/V2 VALIDATION, AND AVG-PRICE-  *
005640*                              PER-LITRE WAS COMING OUT AS A     *
005650*                              LITRES-WEIGHTED PRICE INSTEAD OF  *
005660*                              THE PLAIN MEAN THE USER SCREEN    *
005670*                              DOCUMENTS -- AUDIT FINDING 99-041 *
005680******************************************************************
005700 EJECT
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 EJECT
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500 01  FILLER                       PIC X(32)
006600     VALUE 'FTMSTC0 WORKING STORAGE BEGINS '.
006700******************************************************************
006800*    DATA AREAS                                                  *
006900******************************************************************
007000 COPY FTRECMAX.
007100 EJECT
007200******************************************************************
007300*                 W O R K   A R E A                              *
007400******************************************************************
007500 01  WS-WORK-AREA.
007600     05  WS-ENTRY-COUNT            PIC 9(05) VALUE ZERO.
007700     05  WS-TOTAL-LITRES           PIC S9(7)V9(2) COMP-3
007800                                   VALUE ZERO.
007900     05  WS-TOTAL-COST             PIC S9(9)V9(2) COMP-3
008000                                   VALUE ZERO.
008050     05  WS-PRICE-SUM              PIC S9(7)V9(3) COMP-3
008060                                   VALUE ZERO.
008100     05  WS-CONSUMP-SUM            PIC S9(7)V9(2) COMP-3
008200                                   VALUE ZERO.
008300     05  WS-CONSUMP-COUNT          PIC S9(4) COMP VALUE ZERO.
008400     05  WS-SUB                    PIC S9(4) COMP VALUE ZERO.
008500     05  WS-VEH-SUB                PIC S9(4) COMP VALUE ZERO.
008600     05  WS-CMP-DATE               PIC 9(08) VALUE ZERO.
008700     05  WS-CMP-DATE-R REDEFINES WS-CMP-DATE.
008800         10  WS-CMP-YEAR           PIC 9(04).
008900         10  WS-CMP-MONTH          PIC 9(02).
009000         10  WS-CMP-DAY            PIC 9(02).
009020     05  WS-CMP-DATE-YRMO-R REDEFINES WS-CMP-DATE.
009040         10  WS-CMP-YEAR-MONTH     PIC 9(06).
009060         10  WS-CMP-DAY-ALT        PIC 9(02).
009080     05  WS-STAT-TARGET-KEY.
009085         10  WS-STAT-TARGET-YEAR   PIC 9(04).
009090         10  WS-STAT-TARGET-MONTH  PIC 9(02).
009095     05  WS-STAT-TARGET-NUM REDEFINES WS-STAT-TARGET-KEY
009096                                   PIC 9(06).
009097     05  WS-SUB2                   PIC S9(4) COMP VALUE ZERO.
009098     05  FILLER                    PIC X(04).
009100 EJECT
009110******************************************************************
009120*  RULE V1/V2 WORK FIELDS -- ONE VEHICLE'S SLICE IS FILTERED     *
009130*  AND SORTED IN PLACE HERE BEFORE M1 SUMS IT, THE SAME WAY      *
009140*  FTCYCLC0 FILTERS AND SORTS BEFORE DETECTING CYCLES            *
009150******************************************************************
009160 01  WS-VEH-FILTER-AREA.
009170     05  WS-VEH-KEEP-COUNT         PIC S9(4) COMP VALUE ZERO.
009180     05  WS-VEH-LAST-ACCEPTED-ODOM PIC S9(7)V9(1) COMP-3
009190                                   VALUE ZERO.
009200     05  WS-VEH-SORT-DONE-SW       PIC X(01) VALUE 'N'.
009210         88  WS-VEH-SORT-DONE          VALUE 'Y'.
009220         88  WS-VEH-SORT-NOT-DONE      VALUE 'N'.
009230     05  WS-VEH-COMPARE-KEY-A      PIC 9(14).
009240     05  WS-VEH-COMPARE-KEY-A-R REDEFINES WS-VEH-COMPARE-KEY-A.
009250         10  WS-VEH-CMPA-DATE      PIC 9(08).
009260         10  WS-VEH-CMPA-TIME      PIC 9(06).
009270     05  WS-VEH-COMPARE-KEY-B      PIC 9(14).
009280     05  WS-VEH-COMPARE-KEY-B-R REDEFINES WS-VEH-COMPARE-KEY-B.
009290         10  WS-VEH-CMPB-DATE      PIC 9(08).
009300         10  WS-VEH-CMPB-TIME      PIC 9(06).
009310     05  HD-VEH-ENTRY.
009320         10  HD-ENTRY-ID           PIC 9(09).
009330         10  HD-VEHICLE-ID         PIC 9(09).
009340         10  HD-ENTRY-DATE         PIC 9(08).
009350         10  HD-ENTRY-TIME         PIC 9(06).
009360         10  HD-ODOM-PRESENT-SW    PIC X(01).
009370         10  HD-LITRES             PIC S9(5)V9(2) COMP-3.
009380         10  HD-ODOMETER           PIC S9(7)V9(1) COMP-3.
009390         10  HD-PRICE-PER-LITRE    PIC S9(3)V9(3) COMP-3.
009400         10  HD-TOTAL-PRICE        PIC S9(7)V9(2) COMP-3.
009410         10  HD-FULL-TANK-SW       PIC X(01).
009420         10  FILLER                PIC X(05).
009430     05  FILLER                    PIC X(04).
009500 EJECT
009600******************************************************************
009700*     ONE VEHICLE'S SLICE OF FUEL-ENTRY-TABLE, FED TO FTCYCLC0   *
009800*     AND, FOR M1, FILTERED/SORTED/SUMMED RIGHT HERE             *
009900******************************************************************
010000 COPY FTTFENT REPLACING
010100     FUEL-ENTRY-TABLE  BY  WS-VEH-ENTRY-TABLE
010200     FT-ENTRY-COUNT    BY  WS-VEH-ENTRY-COUNT
010300     FT-ENTRY-TBL      BY  WS-VEH-ENTRY-TBL
010400     FT-ENTRY-IDX      BY  WS-VEH-ENTRY-IDX
010500     TE-ENTRY-ID       BY  TF-ENTRY-ID
010600     TE-VEHICLE-ID     BY  TF-VEHICLE-ID
010700     TE-ENTRY-DATE     BY  TF-ENTRY-DATE
010800     TE-ENTRY-TIME     BY  TF-ENTRY-TIME
010900     TE-ODOM-PRESENT-SW BY TF-ODOM-PRESENT-SW
011000     TE-ODOM-PRESENT   BY  TF-ODOM-PRESENT
011100     TE-ODOM-MISSING   BY  TF-ODOM-MISSING
011200     TE-LITRES         BY  TF-LITRES
011300     TE-ODOMETER       BY  TF-ODOMETER
011400     TE-PRICE-PER-LITRE BY TF-PRICE-PER-LITRE
011500     TE-TOTAL-PRICE    BY  TF-TOTAL-PRICE
011600     TE-FULL-TANK-SW   BY  TF-FULL-TANK-SW
011700     TE-FULL-TANK-YES  BY  TF-FULL-TANK-YES
011800     TE-FULL-TANK-NO   BY  TF-FULL-TANK-NO.
011900 EJECT
012000******************************************************************
012100*        ONE VEHICLE'S CYCLE TABLE, RETURNED BY FTCYCLC0         *
012200******************************************************************
012300 COPY FTTCYCL REPLACING
012400     CONSUMPTION-CYCLE-TABLE BY WS-VEH-CYCLE-TABLE
012500     FT-CYCLE-COUNT          BY WS-VEH-CYCLE-COUNT
012600     FT-CYCLE-TBL            BY WS-VEH-CYCLE-TBL
012700     FT-CYCLE-IDX            BY WS-VEH-CYCLE-IDX
012800     TC-FROM-ODOMETER        BY TG-FROM-ODOMETER
012900     TC-TO-ODOMETER          BY TG-TO-ODOMETER
013000     TC-FROM-DATE            BY TG-FROM-DATE
013100     TC-TO-DATE              BY TG-TO-DATE
013200     TC-DISTANCE-KM          BY TG-DISTANCE-KM
013300     TC-FUEL-CONSUMED        BY TG-FUEL-CONSUMED
013400     TC-CONSUMPTION-L100KM   BY TG-CONSUMPTION-L100KM.
013500 EJECT
013600 LINKAGE SECTION.
013700 01  LK-STAT-YEAR                 PIC 9(04).
013800 01  LK-STAT-MONTH                PIC 9(02).
013900 COPY FTTVEHI.
014000 COPY FTTFENT.
014100 COPY FTEMSTA.
014200 EJECT
014300******************************************************************
014400*                        PROCEDURE DIVISION                     *
014500******************************************************************
014600
014700 PROCEDURE DIVISION USING LK-STAT-YEAR
014800                          LK-STAT-MONTH
014900                          VEHICLE-TABLE
015000                          FUEL-ENTRY-TABLE
015100                          MONTHLY-STATISTICS-RECORD.
015200
015300 0000-CONTROL-PROCESS.
015400     PERFORM 1000-INITIALIZATION
015500         THRU 1099-INITIALIZATION-EXIT.
015600     PERFORM 2000-ACCUMULATE-TOTALS
015700         THRU 2099-ACCUMULATE-TOTALS-EXIT.
015800     PERFORM 2100-ACCUMULATE-CONSUMPTION
015900         THRU 2199-ACCUMULATE-CONSUMPTION-EXIT.
016000     PERFORM 2200-FINISH-STATISTICS
016100         THRU 2299-FINISH-STATISTICS-EXIT.
016200     GOBACK.
016300 EJECT
016400******************************************************************
016500*                         INITIALIZATION                        *
016600******************************************************************
016700
016800 1000-INITIALIZATION.
016900     MOVE ZERO TO WS-ENTRY-COUNT.
017000     MOVE ZERO TO WS-TOTAL-LITRES.
017100     MOVE ZERO TO WS-TOTAL-COST.
017150     MOVE ZERO TO WS-PRICE-SUM.
017200     MOVE ZERO TO WS-CONSUMP-SUM.
017300     MOVE ZERO TO WS-CONSUMP-COUNT.
017400     MOVE LK-STAT-YEAR TO WS-STAT-TARGET-YEAR.
017500     MOVE LK-STAT-MONTH TO WS-STAT-TARGET-MONTH.
017600     INITIALIZE MONTHLY-STATISTICS-RECORD.
017700 1099-INITIALIZATION-EXIT.
017800     EXIT.
017900 EJECT
018000******************************************************************
018100*  RULE M1 - TOTAL ENTRIES/LITRES/COST/AVG PRICE FOR THE TARGET  *
018200*  MONTH, ONE VEHICLE AT A TIME, ONLY OVER ROWS THAT SURVIVE     *
018300*  RULES V1 (ODOMETER PRESENT) AND V2 (ODOMETER NON-DECREASING)  *
018400******************************************************************
018500
018600 2000-ACCUMULATE-TOTALS.
018700     PERFORM 2010-ACCUMULATE-ONE-VEHICLE
018800         VARYING WS-VEH-SUB FROM 1 BY 1
018900         UNTIL WS-VEH-SUB > TV-VEHICLE-COUNT.
019000 2099-ACCUMULATE-TOTALS-EXIT.
019100     EXIT.
019200
019300 2010-ACCUMULATE-ONE-VEHICLE.
019400     PERFORM 2500-BUILD-VEHICLE-SLICE
019500         THRU 2599-BUILD-VEHICLE-SLICE-EXIT.
019600     PERFORM 2020-FILTER-PRESENT
019700         THRU 2029-FILTER-PRESENT-EXIT.
019800     PERFORM 2030-SORT-VEHICLE-ENTRIES
019900         THRU 2039-SORT-VEHICLE-ENTRIES-EXIT.
020000     PERFORM 2040-FILTER-MONOTONIC
020100         THRU 2049-FILTER-MONOTONIC-EXIT.
020200     PERFORM 2050-SUM-ONE-ENTRY
020300         VARYING WS-SUB FROM 1 BY 1
020400         UNTIL WS-SUB > WS-VEH-ENTRY-COUNT.
020500 EJECT
020600******************************************************************
020700*         RULE V1 - DISCARD ROWS WITH NO ODOMETER READING        *
020800*         (RESTATED FROM FTCYCLC0'S 2000-FILTER-PRESENT SO       *
020900*         M1'S MONTH TOTALS SEE ONLY VALIDATED ROWS)             *
021000******************************************************************
021100
021200 2020-FILTER-PRESENT.
021300     MOVE ZERO TO WS-VEH-KEEP-COUNT.
021400     PERFORM 2021-FILTER-ONE-ENTRY
021500         VARYING WS-SUB FROM 1 BY 1
021600         UNTIL WS-SUB > WS-VEH-ENTRY-COUNT.
021700     MOVE WS-VEH-KEEP-COUNT TO WS-VEH-ENTRY-COUNT.
021800 2029-FILTER-PRESENT-EXIT.
021900     EXIT.
022000
022100 2021-FILTER-ONE-ENTRY.
022200     IF TF-ODOM-PRESENT (WS-SUB)
022300         ADD 1 TO WS-VEH-KEEP-COUNT
022400         IF WS-VEH-KEEP-COUNT NOT = WS-SUB
022500             MOVE WS-VEH-ENTRY-TBL (WS-SUB)
022600                 TO WS-VEH-ENTRY-TBL (WS-VEH-KEEP-COUNT)
022700         END-IF
022800     END-IF.
022900 EJECT
023000******************************************************************
023100*     SORT THE VEHICLE'S VALID ROWS ASCENDING BY ENTRY-DATE/     *
023200*     ENTRY-TIME, SAME BUBBLE-PASS TECHNIQUE AS FTCYCLC0         *
023300******************************************************************
023400
023500 2030-SORT-VEHICLE-ENTRIES.
023600     SET WS-VEH-SORT-NOT-DONE TO TRUE.
023700     PERFORM 2031-ONE-BUBBLE-PASS
023800         UNTIL WS-VEH-SORT-DONE.
023900 2039-SORT-VEHICLE-ENTRIES-EXIT.
024000     EXIT.
024100
024200 2031-ONE-BUBBLE-PASS.
024300     SET WS-VEH-SORT-DONE TO TRUE.
024400     PERFORM 2032-COMPARE-ADJACENT
024500         VARYING WS-SUB FROM 1 BY 1
024600         UNTIL WS-SUB NOT < WS-VEH-ENTRY-COUNT.
024700
024800 2032-COMPARE-ADJACENT.
024900     COMPUTE WS-SUB2 = WS-SUB + 1.
025000     MOVE TF-ENTRY-DATE (WS-SUB)  TO WS-VEH-CMPA-DATE.
025100     MOVE TF-ENTRY-TIME (WS-SUB)  TO WS-VEH-CMPA-TIME.
025200     MOVE TF-ENTRY-DATE (WS-SUB2) TO WS-VEH-CMPB-DATE.
025300     MOVE TF-ENTRY-TIME (WS-SUB2) TO WS-VEH-CMPB-TIME.
025400     IF WS-VEH-COMPARE-KEY-A > WS-VEH-COMPARE-KEY-B
025500         MOVE WS-VEH-ENTRY-TBL (WS-SUB)  TO HD-VEH-ENTRY
025600         MOVE WS-VEH-ENTRY-TBL (WS-SUB2) TO WS-VEH-ENTRY-TBL (WS-SUB)
025700         MOVE HD-VEH-ENTRY               TO WS-VEH-ENTRY-TBL (WS-SUB2)
025800         SET WS-VEH-SORT-NOT-DONE TO TRUE
025900     END-IF.
026000 EJECT
026100******************************************************************
026200*      RULE V2 - DISCARD ROWS WHERE THE ODOMETER WENT BACK       *
026300*      (RESTATED FROM FTCYCLC0'S 2200-FILTER-MONOTONIC)          *
026400******************************************************************
026500
026600 2040-FILTER-MONOTONIC.
026700     MOVE ZERO TO WS-VEH-KEEP-COUNT.
026800     MOVE ZERO TO WS-VEH-LAST-ACCEPTED-ODOM.
026900     PERFORM 2041-CHECK-ONE-ENTRY
027000         VARYING WS-SUB FROM 1 BY 1
027100         UNTIL WS-SUB > WS-VEH-ENTRY-COUNT.
027200     MOVE WS-VEH-KEEP-COUNT TO WS-VEH-ENTRY-COUNT.
027300 2049-FILTER-MONOTONIC-EXIT.
027400     EXIT.
027500
027600 2041-CHECK-ONE-ENTRY.
027700     IF WS-VEH-KEEP-COUNT = ZERO
027800         OR TF-ODOMETER (WS-SUB) NOT < WS-VEH-LAST-ACCEPTED-ODOM
027900         ADD 1 TO WS-VEH-KEEP-COUNT
028000         IF WS-VEH-KEEP-COUNT NOT = WS-SUB
028100             MOVE WS-VEH-ENTRY-TBL (WS-SUB)
028200                 TO WS-VEH-ENTRY-TBL (WS-VEH-KEEP-COUNT)
028300         END-IF
028400         MOVE TF-ODOMETER (WS-VEH-KEEP-COUNT)
028500             TO WS-VEH-LAST-ACCEPTED-ODOM
028600     END-IF.
028700 EJECT
028800******************************************************************
028900*     SUM ONE VALIDATED ROW INTO THE MONTH'S RUNNING TOTALS      *
029000******************************************************************
029100
029200 2050-SUM-ONE-ENTRY.
029300     MOVE TF-ENTRY-DATE (WS-SUB) TO WS-CMP-DATE.
029400     IF WS-CMP-YEAR-MONTH = WS-STAT-TARGET-NUM
029500         ADD 1 TO WS-ENTRY-COUNT
029600         ADD TF-LITRES (WS-SUB) TO WS-TOTAL-LITRES
029700         ADD TF-TOTAL-PRICE (WS-SUB) TO WS-TOTAL-COST
029800         ADD TF-PRICE-PER-LITRE (WS-SUB) TO WS-PRICE-SUM
029900     END-IF.
030000 EJECT
030100******************************************************************
030200*  RULE M2 - AVERAGE CONSUMPTION OF CYCLES ENDING IN THE MONTH   *
030300******************************************************************
030400
030500 2100-ACCUMULATE-CONSUMPTION.
030600     PERFORM 2110-PROCESS-ONE-VEHICLE
030700         VARYING WS-VEH-SUB FROM 1 BY 1
030800         UNTIL WS-VEH-SUB > TV-VEHICLE-COUNT.
030900 2199-ACCUMULATE-CONSUMPTION-EXIT.
031000     EXIT.
031100
031200 2110-PROCESS-ONE-VEHICLE.
031300     IF TV-TANK-CAP-KNOWN (WS-VEH-SUB)
031400         PERFORM 2500-BUILD-VEHICLE-SLICE
031500             THRU 2599-BUILD-VEHICLE-SLICE-EXIT
031600         CALL 'FTCYCLC0' USING
031700             TV-TANK-CAPACITY-LITERS (WS-VEH-SUB)
031800             WS-VEH-ENTRY-TABLE
031900             WS-VEH-CYCLE-TABLE
032000         PERFORM 2130-SCAN-VEHICLE-CYCLES
032100             THRU 2139-SCAN-VEHICLE-CYCLES-EXIT
032200     END-IF.
032300 EJECT
032400 2130-SCAN-VEHICLE-CYCLES.
032500     PERFORM 2131-CHECK-ONE-CYCLE
032600         VARYING WS-SUB FROM 1 BY 1
032700         UNTIL WS-SUB > WS-VEH-CYCLE-COUNT.
032800 2139-SCAN-VEHICLE-CYCLES-EXIT.
032900     EXIT.
033000
033100 2131-CHECK-ONE-CYCLE.
033200     MOVE TG-TO-DATE (WS-SUB) TO WS-CMP-DATE.
033300     IF WS-CMP-YEAR-MONTH = WS-STAT-TARGET-NUM
033400         ADD TG-CONSUMPTION-L100KM (WS-SUB) TO WS-CONSUMP-SUM
033500         ADD 1 TO WS-CONSUMP-COUNT
033600     END-IF.
033700 EJECT
033800******************************************************************
033900*              BUILD THE OUTPUT STATISTICS RECORD                *
034000******************************************************************
034100
034200 2200-FINISH-STATISTICS.
034300     MOVE LK-STAT-YEAR TO MS-STAT-YEAR.
034400     MOVE LK-STAT-MONTH TO MS-STAT-MONTH.
034500     MOVE WS-ENTRY-COUNT TO MS-ENTRY-COUNT.
034600     MOVE WS-TOTAL-LITRES TO MS-TOTAL-LITRES.
034700     MOVE WS-TOTAL-COST TO MS-TOTAL-COST.
034800     IF WS-ENTRY-COUNT > ZERO
034900         COMPUTE MS-AVG-PRICE-PER-LITRE ROUNDED =
035000             WS-PRICE-SUM / WS-ENTRY-COUNT
035100     ELSE
035200         MOVE ZERO TO MS-AVG-PRICE-PER-LITRE
035300     END-IF.
035400     IF WS-CONSUMP-COUNT > ZERO
035500         COMPUTE MS-AVG-CONSUMPTION-L100KM ROUNDED =
035600             WS-CONSUMP-SUM / WS-CONSUMP-COUNT
035700     ELSE
035800         MOVE ZERO TO MS-AVG-CONSUMPTION-L100KM
035900     END-IF.
036000 2299-FINISH-STATISTICS-EXIT.
036100     EXIT.
036200 EJECT
036300******************************************************************
036400*  ONE VEHICLE'S ROWS COPIED OUT OF THE FULL FUEL-ENTRY-TABLE,   *
036500*  SHARED BY BOTH THE M1 LOOP (2010) AND THE M2 LOOP (2110)      *
036600******************************************************************
036700
036800 2500-BUILD-VEHICLE-SLICE.
036900     MOVE ZERO TO WS-VEH-ENTRY-COUNT.
037000     PERFORM 2510-COPY-ONE-ENTRY
037100         VARYING WS-SUB FROM 1 BY 1
037200         UNTIL WS-SUB > FT-ENTRY-COUNT.
037300 2599-BUILD-VEHICLE-SLICE-EXIT.
037400     EXIT.
037500
037600 2510-COPY-ONE-ENTRY.
037700     IF TE-VEHICLE-ID (WS-SUB) = TV-VEHICLE-ID (WS-VEH-SUB)
037800         ADD 1 TO WS-VEH-ENTRY-COUNT
037900         MOVE FT-ENTRY-TBL (WS-SUB)
038000             TO WS-VEH-ENTRY-TBL (WS-VEH-ENTRY-COUNT)
038100     END-IF.
