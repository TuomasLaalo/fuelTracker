000100******************************************************************
000200*                                                                *
000300*    F T R E C M A X   --   T A B L E   S I Z I N G   L I M I T S *
000400*                                                                *
000500*    SHOP-WIDE CONSTANTS COPIED FIRST IN WORKING-STORAGE OF      *
000600*    EVERY FLEET SVCS ANALYTICS PROGRAM.  THESE ARE THE ONLY     *
000700*    PLACE THE TABLE CAPACITIES ARE CODED -- RAISE THEM HERE,    *
000800*    NOT IN THE INDIVIDUAL PROGRAMS.                             *
000900*                                                                *
001000*    THERE IS NO ISAM ON FUELENT.DAT/VEHICLE.DAT, SO EVERY       *
001100*    DRIVER LOADS WHAT IT NEEDS INTO ONE OF THESE TABLES AND     *
001200*    WORKS THE TABLE IN STORAGE -- SEE FTKT-1001 SIZING NOTES.   *
001300*                                                                *
001400*----------------------------------------------------------------*
001500* MAINT LOG                                                      *
001600*  1987-01-12  RSN  FTKT-1001  ORIGINAL CUT                      *
001700******************************************************************
001800 01  FT-SIZE-CONSTANTS.
001900     05  FT-MAX-FUEL-ENTRIES      PIC S9(4) COMP VALUE +2000.
002000     05  FT-MAX-CYCLES            PIC S9(4) COMP VALUE +2000.
002100     05  FT-MAX-VEHICLES          PIC S9(4) COMP VALUE +0200.
002200     05  FT-MAX-MONTHS            PIC S9(4) COMP VALUE +0600.
002250     05  FILLER                   PIC X(08).
