000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FTVHST0.
000300 AUTHOR.        R S NAKASHIMA.
000400 INSTALLATION.  FLEET SVCS DATA CENTER.
000500 DATE-WRITTEN.  04/16/87.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL FLEET SVCS USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  BATCH DRIVER FOR "CONSUMPTION HISTORY".  SAME CARD-DRIVEN     *
001200*  SHAPE AS FTVAVG0 -- ONE VEHICLE-ID PER CTLCARD -- BUT INSTEAD *
001300*  OF DISPLAYING AN AVERAGE, WRITES ONE CONSHIST.DAT RECORD PER  *
001400*  CYCLE THE ENGINE DETECTED, IN THE CHRONOLOGICAL ORDER         *
001500*  FTCYCLC0 BUILT THEM.                                          *
001600*                                                                *
001700*J    JCL..                                                      *
001800*                                                                *
001900* //FTVHST0  EXEC PGM=FTVHST0                                    *
002000* //SYSOUT   DD SYSOUT=*                                         *
002100* //CTLCARD  DD DSN=T54.FLEET.FTVHST0.CARDS,DISP=SHR              *
002200* //VEHICLE  DD DSN=T54.FLEET.VEHICLE.DATA,DISP=SHR                *
002300* //FUELENT  DD DSN=T54.FLEET.FUELENT.DATA,DISP=SHR                *
002400* //CONSHIST DD DSN=T54.FLEET.FTVHST0.OUTPUT.DATA,               *
002500* //            DISP=(,CATLG,CATLG),                              *
002600* //            UNIT=USER,                                        *
002700* //            SPACE=(CYL,(20,10),RLSE)                          *
002800* //*                                                              *
002900*                                                                *
003000*P    ENTRY PARAMETERS..                                         *
003100*     NONE -- REQUESTS COME IN ON CTLCARD, ONE VEHICLE-ID PER    *
003200*     80-BYTE CARD IMAGE.                                        *
003300*                                                                *
003400*E    ERRORS DETECTED BY THIS ELEMENT..                          *
003500*     I/O ERROR ON ANY FILE; VEHICLE-ID ON A CARD NOT FOUND ON   *
003600*     VEHICLE.DAT (MESSAGE ONLY, NOT AN ABEND).                  *
003700*                                                                *
003800*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
003900*     FTCYCLC0 ---- FULL-TANK CYCLE DETECTION ENGINE             *
004000*                                                                *
004100*----------------------------------------------------------------*
004200* MAINT LOG                                                      *
004300*  1987-04-16  RSN  FTKT-1003  ORIGINAL CUT, SPLIT OFF FTVAVG0   *
004400*                              ONCE THE HISTORY REPORT WAS       *
004500*                              REQUESTED SEPARATELY              *
004600*  1989-02-08  TLW  FTKT-1035  VEHICLE-NOT-FOUND NO LONGER       *
004700*                              ABENDS THE RUN, JUST SKIPS THE    *
004800*                              CARD AND LOGS A MESSAGE           *
004900*  1998-11-30  DCP  FTKT-1998  Y2K REMEDIATION - CY-FROM-DATE/   *
005000*                              CY-TO-DATE ALREADY CARRY A        *
005100*                              4-DIGIT CCYY, NO CODE CHANGE      *
005200*                              REQUIRED                          *
005300******************************************************************
005400 EJECT
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT CONTROL-CARD-FILE ASSIGN TO CTLCARD
006200         FILE STATUS IS WS-CC-STATUS.
006400     SELECT VEHICLE-FILE ASSIGN TO VEHICLE
006500         FILE STATUS IS WS-VEH-STATUS.
006700     SELECT FUEL-ENTRY-FILE ASSIGN TO FUELENT
006800         FILE STATUS IS WS-FE-STATUS.
007000     SELECT CONSUMPTION-HISTORY-FILE ASSIGN TO CONSHIST
007200         FILE STATUS IS WS-CH-STATUS.
007300 EJECT
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  CONTROL-CARD-FILE
007700     RECORDING MODE IS F
007720     BLOCK CONTAINS 0 RECORDS.
007800 01  CONTROL-CARD-RECORD.
007900     05  CC-VEHICLE-ID            PIC 9(09).
008000     05  FILLER                   PIC X(71).
008100 EJECT
008200 FD  VEHICLE-FILE
008300     RECORDING MODE IS F
008320     BLOCK CONTAINS 0 RECORDS.
008400 COPY FTEVEHI.
008500 EJECT
008600 FD  FUEL-ENTRY-FILE
008700     RECORDING MODE IS F
008720     BLOCK CONTAINS 0 RECORDS.
008800 COPY FTEFUEL.
008900 EJECT
009000 FD  CONSUMPTION-HISTORY-FILE
009100     RECORDING MODE IS F
009150     BLOCK CONTAINS 0 RECORDS.
009200 01  CONSUMPTION-HISTORY-REC     PIC X(50).
009300 EJECT
009400 WORKING-STORAGE SECTION.
009500 01  FILLER                       PIC X(32)
009600     VALUE 'FTVHST0 WORKING STORAGE BEGINS '.
009700******************************************************************
009800*    DATA AREAS                                                  *
009900******************************************************************
010000 COPY FTRECMAX.
010100 EJECT
010200 COPY FTTFENT.
010300 EJECT
010400 COPY FTTCYCL.
010500 EJECT
010520******************************************************************
010540*        ONE OUTPUT CYCLE RECORD, WRITTEN FROM HERE              *
010560******************************************************************
010580 COPY FTECYCL.
010590 EJECT
010600******************************************************************
010700*                 W O R K   A R E A                              *
010800******************************************************************
010900 01  WS-WORK-AREA.
011000     05  WS-CC-STATUS              PIC X(02) VALUE SPACES.
011100         88  WS-CC-OK                  VALUE '00'.
011200     05  WS-VEH-STATUS             PIC X(02) VALUE SPACES.
011300         88  WS-VEH-OK                 VALUE '00'.
011400     05  WS-FE-STATUS              PIC X(02) VALUE SPACES.
011500         88  WS-FE-OK                  VALUE '00'.
011600     05  WS-CH-STATUS              PIC X(02) VALUE SPACES.
011700         88  WS-CH-OK                  VALUE '00'.
011800     05  WS-CARD-EOF-SW            PIC X(01) VALUE 'N'.
011900         88  END-OF-CARDS              VALUE 'Y'.
012000     05  WS-VEH-EOF-SW             PIC X(01) VALUE 'N'.
012100         88  WS-VEH-EOF                VALUE 'Y'.
012200     05  WS-FE-EOF-SW              PIC X(01) VALUE 'N'.
012300         88  WS-FE-EOF                 VALUE 'Y'.
012400     05  WS-VEHICLE-FOUND-SW       PIC X(01) VALUE 'N'.
012500         88  WS-VEHICLE-FOUND          VALUE 'Y'.
012600         88  WS-VEHICLE-NOT-FOUND      VALUE 'N'.
012700     05  WS-TARGET-VEHICLE-ID      PIC 9(09) VALUE ZERO.
012800     05  WS-TARGET-TANK-CAPACITY   PIC S9(5)V9(2) COMP-3
012900                                   VALUE ZERO.
013000     05  WS-SUB                    PIC S9(4) COMP VALUE ZERO.
013100     05  WS-CARDS-READ-CNTR        PIC 9(05) COMP-3 VALUE ZERO.
013200     05  WS-VEHICLES-DONE-CNTR     PIC 9(05) COMP-3 VALUE ZERO.
013300     05  WS-CYCLES-WRITTEN-CNTR    PIC 9(07) COMP-3 VALUE ZERO.
013350     05  FILLER                    PIC X(04).
013400 EJECT
013500 LINKAGE SECTION.
013600 EJECT
013700******************************************************************
013800*                        PROCEDURE DIVISION                     *
013900******************************************************************
014000
014100 PROCEDURE DIVISION.
014200
014300 0000-CONTROL-PROCESS.
014400     PERFORM 1000-INITIALIZATION
014500         THRU 1099-INITIALIZATION-EXIT.
014600     PERFORM 1100-OPEN-FILES
014700         THRU 1199-OPEN-FILES-EXIT.
014800     PERFORM 2000-MAIN-PROCESS
014900         THRU 2000-MAIN-PROCESS-EXIT
015000         UNTIL END-OF-CARDS.
015100     PERFORM EOJ9000-CLOSE-FILES
015200         THRU EOJ9999-EXIT.
015300     GOBACK.
015400 EJECT
015500******************************************************************
015600*                         INITIALIZATION                        *
015700******************************************************************
015800
015900 1000-INITIALIZATION.
016000     SET WS-VEHICLE-NOT-FOUND TO TRUE.
016100     MOVE ZERO TO WS-CARDS-READ-CNTR WS-VEHICLES-DONE-CNTR
016200                  WS-CYCLES-WRITTEN-CNTR.
016300 1099-INITIALIZATION-EXIT.
016400     EXIT.
016500 EJECT
016600******************************************************************
016700*                         OPEN ALL FILES                        *
016800******************************************************************
016900
017000 1100-OPEN-FILES.
017100     OPEN INPUT CONTROL-CARD-FILE.
017200     IF NOT WS-CC-OK
017300         DISPLAY 'OPEN OF CTLCARD FAILED - ' WS-CC-STATUS
017400         GO TO EOJ9900-ABEND
017500     END-IF.
017600     OPEN INPUT VEHICLE-FILE.
017700     IF NOT WS-VEH-OK
017800         DISPLAY 'OPEN OF VEHICLE FAILED - ' WS-VEH-STATUS
017900         GO TO EOJ9900-ABEND
018000     END-IF.
018100     OPEN INPUT FUEL-ENTRY-FILE.
018200     IF NOT WS-FE-OK
018300         DISPLAY 'OPEN OF FUELENT FAILED - ' WS-FE-STATUS
018400         GO TO EOJ9900-ABEND
018500     END-IF.
018600     OPEN OUTPUT CONSUMPTION-HISTORY-FILE.
018700     IF NOT WS-CH-OK
018800         DISPLAY 'OPEN OF CONSHIST FAILED - ' WS-CH-STATUS
018900         GO TO EOJ9900-ABEND
019000     END-IF.
019100 1199-OPEN-FILES-EXIT.
019200     EXIT.
019300 EJECT
019400******************************************************************
019500*                        MAIN PROCESS                           *
019600******************************************************************
019700
019800 2000-MAIN-PROCESS.
019900     PERFORM 2100-READ-CONTROL-CARD
020000         THRU 2199-READ-CONTROL-CARD-EXIT.
020100     IF NOT END-OF-CARDS
020200         PERFORM 2200-PROCESS-VEHICLE
020300             THRU 2299-PROCESS-VEHICLE-EXIT
020400     END-IF.
020500 2000-MAIN-PROCESS-EXIT.
020600     EXIT.
020700 EJECT
020800 2100-READ-CONTROL-CARD.
020900     READ CONTROL-CARD-FILE
021000         AT END
021100             SET END-OF-CARDS TO TRUE
021200         NOT AT END
021300             ADD 1 TO WS-CARDS-READ-CNTR
021400             MOVE CC-VEHICLE-ID TO WS-TARGET-VEHICLE-ID
021500     END-READ.
021600 2199-READ-CONTROL-CARD-EXIT.
021700     EXIT.
021800 EJECT
021900******************************************************************
022000*                      PROCESS ONE VEHICLE                      *
022100******************************************************************
022200
022300 2200-PROCESS-VEHICLE.
022400     PERFORM 2210-FIND-VEHICLE
022500         THRU 2219-FIND-VEHICLE-EXIT.
022600     IF WS-VEHICLE-FOUND
022700         PERFORM 2220-LOAD-FUEL-ENTRIES
022800             THRU 2229-LOAD-FUEL-ENTRIES-EXIT
022900         CALL 'FTCYCLC0' USING WS-TARGET-TANK-CAPACITY
023000                               FUEL-ENTRY-TABLE
023100                               CONSUMPTION-CYCLE-TABLE
023200         PERFORM 2230-WRITE-CYCLES
023300             THRU 2239-WRITE-CYCLES-EXIT
023400         ADD 1 TO WS-VEHICLES-DONE-CNTR
023500     ELSE
023600         DISPLAY 'VEHICLE NOT ON FILE - ' WS-TARGET-VEHICLE-ID
023700     END-IF.
023800 2299-PROCESS-VEHICLE-EXIT.
023900     EXIT.
024000 EJECT
024100******************************************************************
024200*                   FIND THE TARGET VEHICLE                     *
024300******************************************************************
024400
024500 2210-FIND-VEHICLE.
024600     SET WS-VEHICLE-NOT-FOUND TO TRUE.
024700     CLOSE VEHICLE-FILE.
024800     OPEN INPUT VEHICLE-FILE.
024900     IF NOT WS-VEH-OK
025000         DISPLAY 'REOPEN OF VEHICLE FAILED - ' WS-VEH-STATUS
025100         GO TO EOJ9900-ABEND
025200     END-IF.
025300     MOVE 'N' TO WS-VEH-EOF-SW.
025400     PERFORM 2211-READ-ONE-VEHICLE
025500         UNTIL WS-VEH-EOF OR WS-VEHICLE-FOUND.
025600 2219-FIND-VEHICLE-EXIT.
025700     EXIT.
025800
025900 2211-READ-ONE-VEHICLE.
026000     READ VEHICLE-FILE
026100         AT END
026200             SET WS-VEH-EOF TO TRUE
026300         NOT AT END
026400             IF VH-VEHICLE-ID = WS-TARGET-VEHICLE-ID
026500                 SET WS-VEHICLE-FOUND TO TRUE
026600                 MOVE VH-TANK-CAPACITY-LITERS
026700                     TO WS-TARGET-TANK-CAPACITY
026800             END-IF
026900     END-READ.
027000 EJECT
027100******************************************************************
027200*              LOAD THE VEHICLE'S FUEL-ENTRY ROWS                *
027300******************************************************************
027400
027500 2220-LOAD-FUEL-ENTRIES.
027600     MOVE ZERO TO FT-ENTRY-COUNT.
027700     CLOSE FUEL-ENTRY-FILE.
027800     OPEN INPUT FUEL-ENTRY-FILE.
027900     IF NOT WS-FE-OK
028000         DISPLAY 'REOPEN OF FUELENT FAILED - ' WS-FE-STATUS
028100         GO TO EOJ9900-ABEND
028200     END-IF.
028300     MOVE 'N' TO WS-FE-EOF-SW.
028400     PERFORM 2221-READ-ONE-ENTRY
028500         UNTIL WS-FE-EOF.
028600 2229-LOAD-FUEL-ENTRIES-EXIT.
028700     EXIT.
028800
028900 2221-READ-ONE-ENTRY.
029000     READ FUEL-ENTRY-FILE
029100         AT END
029200             SET WS-FE-EOF TO TRUE
029300         NOT AT END
029400             IF FE-VEHICLE-ID = WS-TARGET-VEHICLE-ID
029500                 ADD 1 TO FT-ENTRY-COUNT
029600                 SET FT-ENTRY-IDX TO FT-ENTRY-COUNT
029700                 MOVE FE-ENTRY-ID TO TE-ENTRY-ID (FT-ENTRY-IDX)
029800                 MOVE FE-VEHICLE-ID
029900                     TO TE-VEHICLE-ID (FT-ENTRY-IDX)
030000                 MOVE FE-ENTRY-DATE
030100                     TO TE-ENTRY-DATE (FT-ENTRY-IDX)
030200                 MOVE FE-ENTRY-TIME
030300                     TO TE-ENTRY-TIME (FT-ENTRY-IDX)
030400                 MOVE FE-ODOM-PRESENT-SW
030500                     TO TE-ODOM-PRESENT-SW (FT-ENTRY-IDX)
030600                 MOVE FE-LITRES TO TE-LITRES (FT-ENTRY-IDX)
030700                 MOVE FE-ODOMETER TO TE-ODOMETER (FT-ENTRY-IDX)
030800                 MOVE FE-PRICE-PER-LITRE
030900                     TO TE-PRICE-PER-LITRE (FT-ENTRY-IDX)
031000                 MOVE FE-TOTAL-PRICE
031100                     TO TE-TOTAL-PRICE (FT-ENTRY-IDX)
031200                 MOVE FE-FULL-TANK-SW
031300                     TO TE-FULL-TANK-SW (FT-ENTRY-IDX)
031400             END-IF
031500     END-READ.
031600 EJECT
031700******************************************************************
031800*         WRITE ONE CONSHIST.DAT RECORD PER CYCLE FOUND          *
031900******************************************************************
032000
032100 2230-WRITE-CYCLES.
032200     PERFORM 2231-WRITE-ONE-CYCLE
032300         VARYING WS-SUB FROM 1 BY 1
032400         UNTIL WS-SUB > FT-CYCLE-COUNT.
032500 2239-WRITE-CYCLES-EXIT.
032600     EXIT.
032700
032800 2231-WRITE-ONE-CYCLE.
032900     MOVE TC-FROM-ODOMETER (WS-SUB)      TO CY-FROM-ODOMETER.
033000     MOVE TC-TO-ODOMETER (WS-SUB)        TO CY-TO-ODOMETER.
033100     MOVE TC-FROM-DATE (WS-SUB)          TO CY-FROM-DATE.
033200     MOVE TC-TO-DATE (WS-SUB)            TO CY-TO-DATE.
033300     MOVE TC-DISTANCE-KM (WS-SUB)        TO CY-DISTANCE-KM.
033400     MOVE TC-FUEL-CONSUMED (WS-SUB)      TO CY-FUEL-CONSUMED.
033500     MOVE TC-CONSUMPTION-L100KM (WS-SUB) TO CY-CONSUMPTION-L100KM.
033550     MOVE SPACES TO FILLER OF CONSUMPTION-CYCLE-RECORD.
033600     WRITE CONSUMPTION-HISTORY-REC FROM CONSUMPTION-CYCLE-RECORD.
033800     IF NOT WS-CH-OK
033900         DISPLAY 'WRITE ERROR ON CONSHIST - ' WS-CH-STATUS
034000         GO TO EOJ9900-ABEND
034100     END-IF.
034200     ADD 1 TO WS-CYCLES-WRITTEN-CNTR.
034300 EJECT
034400******************************************************************
034500*                        CLOSE FILES                             *
034600******************************************************************
034700
034800 EOJ9000-CLOSE-FILES.
034900     CLOSE CONTROL-CARD-FILE.
035000     CLOSE VEHICLE-FILE.
035100     CLOSE FUEL-ENTRY-FILE.
035200     CLOSE CONSUMPTION-HISTORY-FILE.
035300     DISPLAY 'CARDS READ:      ' WS-CARDS-READ-CNTR.
035400     DISPLAY 'VEHICLES DONE:   ' WS-VEHICLES-DONE-CNTR.
035500     DISPLAY 'CYCLES WRITTEN:  ' WS-CYCLES-WRITTEN-CNTR.
035600     GO TO EOJ9999-EXIT.
035700 EOJ9900-ABEND.
035800     DISPLAY 'PROGRAM ABENDING DUE TO ERROR - FTVHST0'.
035900 EOJ9999-EXIT.
036000     EXIT.
