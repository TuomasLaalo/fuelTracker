000100******************************************************************
000200*                                                                *
000300*    F T T V E H I   --   V E H I C L E   W O R K   T A B L E     *
000400*                                                                *
000500*    IN-STORAGE LIST OF ONE USER'S VEHICLES, BUILT BY A          *
000600*    SEQUENTIAL SCAN OF VEHICLE-FILE AGAINST VH-USER-ID.  ROWS   *
000700*    CARRY ONLY WHAT THE STATISTICS ENGINE NEEDS -- THE VEHICLE  *
000800*    ID (TO MATCH FUEL-ENTRY ROWS) AND THE TANK CAPACITY (FOR    *
000900*    FTCYCLC0, RULE C1).                                        *
001000*                                                                *
001100*    FT-VEH-TBL SIZE MUST TRACK FT-MAX-VEHICLES IN FTRECMAX --   *
001200*    RAISE BOTH TOGETHER.                                        *
001300*                                                                *
001400*----------------------------------------------------------------*
001500* MAINT LOG                                                      *
001600*  1994-11-21  JMK  FTKT-1090  ORIGINAL CUT, SPLIT OUT OF        *
001700*                              FTMSTC0 SO FTMSTA0/FTMALL0 COULD  *
001800*                              BOTH BUILD IT                     *
001900******************************************************************
002000 01  VEHICLE-TABLE.
002100     05  TV-VEHICLE-COUNT         PIC S9(4) COMP VALUE ZERO.
002150     05  FILLER                   PIC X(02).
002200     05  TV-VEHICLE-TBL OCCURS 0200 TIMES
002300                      INDEXED BY TV-VEHICLE-IDX.
002400         10  TV-VEHICLE-ID        PIC 9(09).
002500         10  TV-TANK-CAP-KNOWN-SW PIC X(01).
002600             88  TV-TANK-CAP-KNOWN    VALUE 'Y'.
002700             88  TV-TANK-CAP-UNKNOWN  VALUE 'N'.
002800         10  TV-TANK-CAPACITY-LITERS  PIC S9(5)V9(2) COMP-3.
002850         10  FILLER                   PIC X(05).
