000100******************************************************************
000200*                                                                *
000300*    F T E U S E R   --   U S E R   M A S T E R   R E C O R D     *
000400*                                                                *
000500*    FLAT LINE-SEQUENTIAL RECORD -- USERM.DAT.  ANALYTICS ONLY   *
000600*    NEEDS THIS FILE TO CONFIRM A REQUESTED US-USER-ID IS ON     *
000700*    FILE BEFORE THE MONTHLY-STATISTICS DRIVERS GO ANY FURTHER;  *
000800*    US-PASSWORD IS CARRIED FOR RECORD-LENGTH PARITY WITH THE    *
000900*    ONLINE SYSTEM ONLY -- NO ANALYTICS PARAGRAPH EVER TOUCHES   *
001000*    IT.                                                        *
001100*                                                                *
001200*----------------------------------------------------------------*
001300* MAINT LOG                                                      *
001400*  1987-01-12  RSN  FTKT-1001  ORIGINAL CUT OF THE LAYOUT        *
001500******************************************************************
001600 01  USER-RECORD.
001700     05  US-USER-ID               PIC 9(09).
001800     05  US-EMAIL                 PIC X(100).
001900     05  US-PASSWORD              PIC X(100).
002000     05  US-NAME                  PIC X(60).
002100     05  FILLER                   PIC X(11).
