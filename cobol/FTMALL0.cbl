000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FTMALL0.
000300 AUTHOR.        T L WOZNIAK.
000400 INSTALLATION.  FLEET SVCS DATA CENTER.
000500 DATE-WRITTEN.  09/19/88.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL FLEET SVCS USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  BATCH DRIVER FOR "ALL MONTHLY STATISTICS FOR A USER".  READS  *
001200*  A CARD FILE OF USER-ID REQUESTS, ONE PER CARD.  FOR EACH      *
001300*  CARD, CONFIRMS THE USER IS ON USERM.DAT, LOADS THE USER'S     *
001400*  VEHICLES AND COMPLETE FUEL-ENTRY HISTORY, WORKS OUT EVERY     *
001500*  DISTINCT CALENDAR YEAR-MONTH PRESENT IN THAT HISTORY (RULE    *
001600*  G1), AND CALLS FTMSTC0 ONCE PER YEAR-MONTH IN ASCENDING       *
001700*  ORDER, WRITING ONE MSTATS.DAT RECORD EACH TIME.               *
001800*                                                                *
001900*J    JCL..                                                      *
002000*                                                                *
002100* //FTMALL0  EXEC PGM=FTMALL0                                    *
002200* //SYSOUT   DD SYSOUT=*                                         *
002300* //CTLCARD  DD DSN=T54.FLEET.FTMALL0.CARDS,DISP=SHR              *
002400* //USERM    DD DSN=T54.FLEET.USERM.DATA,DISP=SHR                 *
002500* //VEHICLE  DD DSN=T54.FLEET.VEHICLE.DATA,DISP=SHR                *
002600* //FUELENT  DD DSN=T54.FLEET.FUELENT.DATA,DISP=SHR                *
002700* //MSTATS   DD DSN=T54.FLEET.FTMALL0.OUTPUT.DATA,               *
002800* //            DISP=(,CATLG,CATLG),                              *
002900* //            UNIT=USER,                                        *
003000* //            SPACE=(CYL,(20,10),RLSE)                          *
003100* //*                                                              *
003200*                                                                *
003300*P    ENTRY PARAMETERS..                                         *
003400*     NONE -- REQUESTS COME IN ON CTLCARD, ONE USER-ID PER       *
003500*     80-BYTE CARD IMAGE.                                        *
003600*                                                                *
003700*E    ERRORS DETECTED BY THIS ELEMENT..                          *
003800*     I/O ERROR ON ANY FILE; USER-ID ON A CARD NOT FOUND ON      *
003900*     USERM.DAT (MESSAGE ONLY, NOT AN ABEND, NO MSTATS RECORDS   *
004000*     WRITTEN FOR THAT CARD); A USER WITH NO FUEL-ENTRY ROWS AT  *
004100*     ALL PRODUCES NO MSTATS RECORDS EITHER (EMPTY RESULT SET,   *
004200*     NOT AN ERROR).                                             *
004300*                                                                *
004400*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
004500*     FTMSTC0 ---- MONTHLY STATISTICS ROLL-UP ENGINE, ONCE PER   *
004600*                  DISTINCT YEAR-MONTH FOUND                     *
004700*                                                                *
004800*----------------------------------------------------------------*
004900* MAINT LOG                                                      *
005000*  1988-09-19  TLW  FTKT-1026  ORIGINAL CUT                      *
005100*  1990-03-19  JMK  FTKT-1049  NOW LOADS ALL OF THE USER'S       *
005200*                              VEHICLES INSTEAD OF JUST THE      *
005300*                              FIRST ONE ON FILE                 *
005400*  1994-11-21  JMK  FTKT-1090  VEHICLE LOADING MOVED TO THE      *
005500*                              SHARED FTTVEHI COPYBOOK SHAPE,    *
005600*                              SAME CHANGE AS MADE IN FTMSTA0    *
005700*  1998-11-30  DCP  FTKT-1998  Y2K REMEDIATION - THE 6-DIGIT     *
005800*                              YEAR-MONTH KEY BUILT HERE COMES   *
005900*                              FROM A 4-DIGIT CCYY, NO CODE      *
006000*                              CHANGE REQUIRED                   *
006100******************************************************************
006200 EJECT
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT CONTROL-CARD-FILE ASSIGN TO CTLCARD
007000         FILE STATUS IS WS-CC-STATUS.
007100     SELECT USER-FILE ASSIGN TO USERM
007200         FILE STATUS IS WS-USR-STATUS.
007300     SELECT VEHICLE-FILE ASSIGN TO VEHICLE
007400         FILE STATUS IS WS-VEH-STATUS.
007500     SELECT FUEL-ENTRY-FILE ASSIGN TO FUELENT
007600         FILE STATUS IS WS-FE-STATUS.
007700     SELECT MONTHLY-STATISTICS-FILE ASSIGN TO MSTATS
007800         FILE STATUS IS WS-MS-STATUS.
007900 EJECT
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  CONTROL-CARD-FILE
008300     RECORDING MODE IS F
008310     BLOCK CONTAINS 0 RECORDS.
008400 01  CONTROL-CARD-RECORD.
008500     05  CC-USER-ID               PIC 9(09).
008600     05  FILLER                   PIC X(71).
008700 EJECT
008800 FD  USER-FILE
008900     RECORDING MODE IS F
008910     BLOCK CONTAINS 0 RECORDS.
009000 COPY FTEUSER.
009100 EJECT
009200 FD  VEHICLE-FILE
009300     RECORDING MODE IS F
009310     BLOCK CONTAINS 0 RECORDS.
009400 COPY FTEVEHI.
009500 EJECT
009600 FD  FUEL-ENTRY-FILE
009700     RECORDING MODE IS F
009710     BLOCK CONTAINS 0 RECORDS.
009800 COPY FTEFUEL.
009900 EJECT
010000 FD  MONTHLY-STATISTICS-FILE
010100     RECORDING MODE IS F
010110     BLOCK CONTAINS 0 RECORDS.
010200 01  MONTHLY-STATISTICS-REC      PIC X(45).
010300 EJECT
010400 WORKING-STORAGE SECTION.
010500 01  FILLER                       PIC X(32)
010600     VALUE 'FTMALL0 WORKING STORAGE BEGINS '.
010700******************************************************************
010800*    DATA AREAS                                                  *
010900******************************************************************
011000 COPY FTRECMAX.
011100 EJECT
011200 COPY FTTVEHI.
011300 EJECT
011400 COPY FTTFENT.
011500 EJECT
011600******************************************************************
011700*        ONE OUTPUT STATISTICS RECORD, WRITTEN FROM HERE          *
011800******************************************************************
011900 COPY FTEMSTA.
012000 EJECT
012100******************************************************************
012200*      DISTINCT-YEAR-MONTH WORK TABLE FOR RULE G1                 *
012300******************************************************************
012400 01  WS-MONTH-TABLE.
012500     05  WS-MONTH-COUNT           PIC S9(4) COMP VALUE ZERO.
012600     05  FILLER                   PIC X(02).
012700     05  WS-MONTH-TBL OCCURS 0600 TIMES
012800                      INDEXED BY WS-MONTH-IDX.
012900         10  WS-MONTH-YR-MO       PIC 9(06).
013000         10  FILLER               PIC X(02).
013100 EJECT
013200******************************************************************
013300*                 W O R K   A R E A                              *
013400******************************************************************
013500 01  WS-WORK-AREA.
013600     05  WS-CC-STATUS              PIC X(02) VALUE SPACES.
013700         88  WS-CC-OK                  VALUE '00'.
013800     05  WS-USR-STATUS             PIC X(02) VALUE SPACES.
013900         88  WS-USR-OK                 VALUE '00'.
014000     05  WS-VEH-STATUS             PIC X(02) VALUE SPACES.
014100         88  WS-VEH-OK                 VALUE '00'.
014200     05  WS-FE-STATUS              PIC X(02) VALUE SPACES.
014300         88  WS-FE-OK                  VALUE '00'.
014400     05  WS-MS-STATUS              PIC X(02) VALUE SPACES.
014500         88  WS-MS-OK                  VALUE '00'.
014600     05  WS-CARD-EOF-SW            PIC X(01) VALUE 'N'.
014700         88  END-OF-CARDS              VALUE 'Y'.
014800     05  WS-USR-EOF-SW             PIC X(01) VALUE 'N'.
014900         88  WS-USR-EOF                VALUE 'Y'.
015000     05  WS-VEH-EOF-SW             PIC X(01) VALUE 'N'.
015100         88  WS-VEH-EOF                VALUE 'Y'.
015200     05  WS-FE-EOF-SW              PIC X(01) VALUE 'N'.
015300         88  WS-FE-EOF                 VALUE 'Y'.
015400     05  WS-USER-FOUND-SW          PIC X(01) VALUE 'N'.
015500         88  WS-USER-FOUND             VALUE 'Y'.
015600         88  WS-USER-NOT-FOUND         VALUE 'N'.
015700     05  WS-VEHICLE-OWNED-SW       PIC X(01) VALUE 'N'.
015800         88  WS-VEHICLE-OWNED          VALUE 'Y'.
015900         88  WS-VEHICLE-NOT-OWNED      VALUE 'N'.
016000     05  WS-MONTH-FOUND-SW         PIC X(01) VALUE 'N'.
016100         88  WS-MONTH-FOUND            VALUE 'Y'.
016200         88  WS-MONTH-NOT-FOUND        VALUE 'N'.
016300     05  WS-MO-SORT-DONE-SW        PIC X(01) VALUE 'N'.
016400         88  WS-MO-SORT-DONE           VALUE 'Y'.
016500         88  WS-MO-SORT-NOT-DONE       VALUE 'N'.
016600     05  WS-TARGET-USER-ID         PIC 9(09) VALUE ZERO.
016700     05  WS-CANDIDATE-DATE         PIC 9(08) VALUE ZERO.
016800     05  WS-CANDIDATE-DATE-R REDEFINES WS-CANDIDATE-DATE.
016900         10  WS-CANDIDATE-YR-MO    PIC 9(06).
017000         10  WS-CANDIDATE-DAY      PIC 9(02).
017100     05  WS-BREAK-YR-MO            PIC 9(06) VALUE ZERO.
017200     05  WS-BREAK-YR-MO-R REDEFINES WS-BREAK-YR-MO.
017300         10  WS-BREAK-YEAR         PIC 9(04).
017400         10  WS-BREAK-MONTH        PIC 9(02).
017500     05  WS-HOLD-YR-MO             PIC 9(06) VALUE ZERO.
017600     05  WS-SUB                    PIC S9(4) COMP VALUE ZERO.
017700     05  WS-MO-SUB                 PIC S9(4) COMP VALUE ZERO.
017800     05  WS-MO-SUB2                PIC S9(4) COMP VALUE ZERO.
017900     05  WS-CARDS-READ-CNTR        PIC 9(05) COMP-3 VALUE ZERO.
018000     05  WS-STATS-WRITTEN-CNTR     PIC 9(05) COMP-3 VALUE ZERO.
018050     05  FILLER                    PIC X(04).
018100 EJECT
018200 LINKAGE SECTION.
018300 EJECT
018400******************************************************************
018500*                        PROCEDURE DIVISION                     *
018600******************************************************************
018700
018800 PROCEDURE DIVISION.
018900
019000 0000-CONTROL-PROCESS.
019100     PERFORM 1000-INITIALIZATION
019200         THRU 1099-INITIALIZATION-EXIT.
019300     PERFORM 1100-OPEN-FILES
019400         THRU 1199-OPEN-FILES-EXIT.
019500     PERFORM 2000-MAIN-PROCESS
019600         THRU 2000-MAIN-PROCESS-EXIT
019700         UNTIL END-OF-CARDS.
019800     PERFORM EOJ9000-CLOSE-FILES
019900         THRU EOJ9999-EXIT.
020000     GOBACK.
020100 EJECT
020200******************************************************************
020300*                         INITIALIZATION                        *
020400******************************************************************
020500
020600 1000-INITIALIZATION.
020700     SET WS-USER-NOT-FOUND TO TRUE.
020800     MOVE ZERO TO WS-CARDS-READ-CNTR WS-STATS-WRITTEN-CNTR.
020900 1099-INITIALIZATION-EXIT.
021000     EXIT.
021100 EJECT
021200******************************************************************
021300*                         OPEN ALL FILES                        *
021400******************************************************************
021500
021600 1100-OPEN-FILES.
021700     OPEN INPUT CONTROL-CARD-FILE.
021800     IF NOT WS-CC-OK
021900         DISPLAY 'OPEN OF CTLCARD FAILED - ' WS-CC-STATUS
022000         GO TO EOJ9900-ABEND
022100     END-IF.
022200     OPEN INPUT USER-FILE.
022300     IF NOT WS-USR-OK
022400         DISPLAY 'OPEN OF USERM FAILED - ' WS-USR-STATUS
022500         GO TO EOJ9900-ABEND
022600     END-IF.
022700     OPEN INPUT VEHICLE-FILE.
022800     IF NOT WS-VEH-OK
022900         DISPLAY 'OPEN OF VEHICLE FAILED - ' WS-VEH-STATUS
023000         GO TO EOJ9900-ABEND
023100     END-IF.
023200     OPEN INPUT FUEL-ENTRY-FILE.
023300     IF NOT WS-FE-OK
023400         DISPLAY 'OPEN OF FUELENT FAILED - ' WS-FE-STATUS
023500         GO TO EOJ9900-ABEND
023600     END-IF.
023700     OPEN OUTPUT MONTHLY-STATISTICS-FILE.
023800     IF NOT WS-MS-OK
023900         DISPLAY 'OPEN OF MSTATS FAILED - ' WS-MS-STATUS
024000         GO TO EOJ9900-ABEND
024100     END-IF.
024200 1199-OPEN-FILES-EXIT.
024300     EXIT.
024400 EJECT
024500******************************************************************
024600*                        MAIN PROCESS                           *
024700******************************************************************
024800
024900 2000-MAIN-PROCESS.
025000     PERFORM 2100-READ-CONTROL-CARD
025100         THRU 2199-READ-CONTROL-CARD-EXIT.
025200     IF NOT END-OF-CARDS
025300         PERFORM 2200-PROCESS-USER
025400             THRU 2299-PROCESS-USER-EXIT
025500     END-IF.
025600 2000-MAIN-PROCESS-EXIT.
025700     EXIT.
025800 EJECT
025900 2100-READ-CONTROL-CARD.
026000     READ CONTROL-CARD-FILE
026100         AT END
026200             SET END-OF-CARDS TO TRUE
026300         NOT AT END
026400             ADD 1 TO WS-CARDS-READ-CNTR
026500             MOVE CC-USER-ID TO WS-TARGET-USER-ID
026600     END-READ.
026700 2199-READ-CONTROL-CARD-EXIT.
026800     EXIT.
026900 EJECT
027000******************************************************************
027100*                       PROCESS ONE USER                        *
027200******************************************************************
027300
027400 2200-PROCESS-USER.
027500     PERFORM 2210-VALIDATE-USER
027600         THRU 2219-VALIDATE-USER-EXIT.
027700     IF WS-USER-FOUND
027800         PERFORM 2220-LOAD-VEHICLES
027900             THRU 2229-LOAD-VEHICLES-EXIT
028000         PERFORM 2230-LOAD-FUEL-ENTRIES
028100             THRU 2239-LOAD-FUEL-ENTRIES-EXIT
028200         PERFORM 2240-FIND-DISTINCT-MONTHS
028300             THRU 2249-FIND-DISTINCT-MONTHS-EXIT
028400         PERFORM 2250-WRITE-ALL-MONTHS
028500             THRU 2259-WRITE-ALL-MONTHS-EXIT
028600     ELSE
028700         DISPLAY 'USER NOT ON FILE - ' WS-TARGET-USER-ID
028800     END-IF.
028900 2299-PROCESS-USER-EXIT.
029000     EXIT.
029100 EJECT
029200******************************************************************
029300*                    VALIDATE THE USER-ID                       *
029400******************************************************************
029500
029600 2210-VALIDATE-USER.
029700     SET WS-USER-NOT-FOUND TO TRUE.
029800     CLOSE USER-FILE.
029900     OPEN INPUT USER-FILE.
030000     IF NOT WS-USR-OK
030100         DISPLAY 'REOPEN OF USERM FAILED - ' WS-USR-STATUS
030200         GO TO EOJ9900-ABEND
030300     END-IF.
030400     MOVE 'N' TO WS-USR-EOF-SW.
030500     PERFORM 2211-READ-ONE-USER
030600         UNTIL WS-USR-EOF OR WS-USER-FOUND.
030700 2219-VALIDATE-USER-EXIT.
030800     EXIT.
030900
031000 2211-READ-ONE-USER.
031100     READ USER-FILE
031200         AT END
031300             SET WS-USR-EOF TO TRUE
031400         NOT AT END
031500             IF US-USER-ID = WS-TARGET-USER-ID
031600                 SET WS-USER-FOUND TO TRUE
031700             END-IF
031800     END-READ.
031900 EJECT
032000******************************************************************
032100*              LOAD THE USER'S VEHICLES (TANK CAP INCL.)         *
032200******************************************************************
032300
032400 2220-LOAD-VEHICLES.
032500     MOVE ZERO TO TV-VEHICLE-COUNT.
032600     CLOSE VEHICLE-FILE.
032700     OPEN INPUT VEHICLE-FILE.
032800     IF NOT WS-VEH-OK
032900         DISPLAY 'REOPEN OF VEHICLE FAILED - ' WS-VEH-STATUS
033000         GO TO EOJ9900-ABEND
033100     END-IF.
033200     MOVE 'N' TO WS-VEH-EOF-SW.
033300     PERFORM 2221-READ-ONE-VEHICLE
033400         UNTIL WS-VEH-EOF.
033500 2229-LOAD-VEHICLES-EXIT.
033600     EXIT.
033700
033800 2221-READ-ONE-VEHICLE.
033900     READ VEHICLE-FILE
034000         AT END
034100             SET WS-VEH-EOF TO TRUE
034200         NOT AT END
034300             IF VH-USER-ID = WS-TARGET-USER-ID
034400                 ADD 1 TO TV-VEHICLE-COUNT
034500                 SET TV-VEHICLE-IDX TO TV-VEHICLE-COUNT
034600                 MOVE VH-VEHICLE-ID
034700                     TO TV-VEHICLE-ID (TV-VEHICLE-IDX)
034800                 MOVE VH-TANK-CAP-KNOWN-SW
034900                     TO TV-TANK-CAP-KNOWN-SW (TV-VEHICLE-IDX)
035000                 MOVE VH-TANK-CAPACITY-LITERS
035100                     TO TV-TANK-CAPACITY-LITERS (TV-VEHICLE-IDX)
035200             END-IF
035300     END-READ.
035400 EJECT
035500******************************************************************
035600*         LOAD THE USER'S COMPLETE FUEL-ENTRY HISTORY            *
035700******************************************************************
035800
035900 2230-LOAD-FUEL-ENTRIES.
036000     MOVE ZERO TO FT-ENTRY-COUNT.
036100     CLOSE FUEL-ENTRY-FILE.
036200     OPEN INPUT FUEL-ENTRY-FILE.
036300     IF NOT WS-FE-OK
036400         DISPLAY 'REOPEN OF FUELENT FAILED - ' WS-FE-STATUS
036500         GO TO EOJ9900-ABEND
036600     END-IF.
036700     MOVE 'N' TO WS-FE-EOF-SW.
036800     PERFORM 2231-READ-ONE-ENTRY
036900         UNTIL WS-FE-EOF.
037000 2239-LOAD-FUEL-ENTRIES-EXIT.
037100     EXIT.
037200
037300 2231-READ-ONE-ENTRY.
037400     READ FUEL-ENTRY-FILE
037500         AT END
037600             SET WS-FE-EOF TO TRUE
037700         NOT AT END
037800             PERFORM 2232-CHECK-VEHICLE-OWNED
037900     END-READ.
038000
038100 2232-CHECK-VEHICLE-OWNED.
038200     SET WS-VEHICLE-NOT-OWNED TO TRUE.
038300     PERFORM 2233-CHECK-ONE-VEHICLE
038400         VARYING WS-SUB FROM 1 BY 1
038500         UNTIL WS-SUB > TV-VEHICLE-COUNT
038600         OR WS-VEHICLE-OWNED.
038700     IF WS-VEHICLE-OWNED
038800         PERFORM 2234-ADD-ONE-ENTRY
038900     END-IF.
039000 2233-CHECK-ONE-VEHICLE.
039100     IF FE-VEHICLE-ID = TV-VEHICLE-ID (WS-SUB)
039200         SET WS-VEHICLE-OWNED TO TRUE
039300     END-IF.
039400 2234-ADD-ONE-ENTRY.
039500     ADD 1 TO FT-ENTRY-COUNT.
039600     SET FT-ENTRY-IDX TO FT-ENTRY-COUNT.
039700     MOVE FE-ENTRY-ID TO TE-ENTRY-ID (FT-ENTRY-IDX).
039800     MOVE FE-VEHICLE-ID TO TE-VEHICLE-ID (FT-ENTRY-IDX).
039900     MOVE FE-ENTRY-DATE TO TE-ENTRY-DATE (FT-ENTRY-IDX).
040000     MOVE FE-ENTRY-TIME TO TE-ENTRY-TIME (FT-ENTRY-IDX).
040100     MOVE FE-ODOM-PRESENT-SW TO TE-ODOM-PRESENT-SW (FT-ENTRY-IDX).
040200     MOVE FE-LITRES TO TE-LITRES (FT-ENTRY-IDX).
040300     MOVE FE-ODOMETER TO TE-ODOMETER (FT-ENTRY-IDX).
040400     MOVE FE-PRICE-PER-LITRE TO TE-PRICE-PER-LITRE (FT-ENTRY-IDX).
040500     MOVE FE-TOTAL-PRICE TO TE-TOTAL-PRICE (FT-ENTRY-IDX).
040600     MOVE FE-FULL-TANK-SW TO TE-FULL-TANK-SW (FT-ENTRY-IDX).
040700 EJECT
040800******************************************************************
040900*      RULE G1 - FIND EVERY DISTINCT YEAR-MONTH ON FILE          *
041000******************************************************************
041100
041200 2240-FIND-DISTINCT-MONTHS.
041300     MOVE ZERO TO WS-MONTH-COUNT.
041400     PERFORM 2241-COLLECT-ONE-ENTRY
041500         VARYING WS-SUB FROM 1 BY 1
041600         UNTIL WS-SUB > FT-ENTRY-COUNT.
041700     PERFORM 2245-SORT-MONTHS
041800         THRU 2249-SORT-MONTHS-EXIT.
041900 2249-FIND-DISTINCT-MONTHS-EXIT.
042000     EXIT.
042100
042200 2241-COLLECT-ONE-ENTRY.
042300     MOVE TE-ENTRY-DATE (WS-SUB) TO WS-CANDIDATE-DATE.
042400     SET WS-MONTH-NOT-FOUND TO TRUE.
042500     PERFORM 2242-CHECK-ONE-MONTH
042600         VARYING WS-MO-SUB FROM 1 BY 1
042700         UNTIL WS-MO-SUB > WS-MONTH-COUNT
042800         OR WS-MONTH-FOUND.
042900     IF WS-MONTH-NOT-FOUND
043000         ADD 1 TO WS-MONTH-COUNT
043100         SET WS-MONTH-IDX TO WS-MONTH-COUNT
043200         MOVE WS-CANDIDATE-YR-MO TO WS-MONTH-YR-MO (WS-MONTH-IDX)
043300     END-IF.
043400
043500 2242-CHECK-ONE-MONTH.
043600     IF WS-CANDIDATE-YR-MO = WS-MONTH-YR-MO (WS-MO-SUB)
043700         SET WS-MONTH-FOUND TO TRUE
043800     END-IF.
043900 EJECT
044000******************************************************************
044100*           SORT THE DISTINCT MONTHS INTO ASCENDING ORDER         *
044200******************************************************************
044300
044400 2245-SORT-MONTHS.
044500     SET WS-MO-SORT-NOT-DONE TO TRUE.
044600     PERFORM 2246-ONE-BUBBLE-PASS
044700         UNTIL WS-MO-SORT-DONE.
044800 2249-SORT-MONTHS-EXIT.
044900     EXIT.
045000
045100 2246-ONE-BUBBLE-PASS.
045200     SET WS-MO-SORT-DONE TO TRUE.
045300     PERFORM 2247-COMPARE-ADJACENT
045400         VARYING WS-MO-SUB FROM 1 BY 1
045500         UNTIL WS-MO-SUB NOT < WS-MONTH-COUNT.
045600
045700 2247-COMPARE-ADJACENT.
045800     COMPUTE WS-MO-SUB2 = WS-MO-SUB + 1.
045900     IF WS-MONTH-YR-MO (WS-MO-SUB) > WS-MONTH-YR-MO (WS-MO-SUB2)
046000         MOVE WS-MONTH-YR-MO (WS-MO-SUB)  TO WS-HOLD-YR-MO
046100         MOVE WS-MONTH-YR-MO (WS-MO-SUB2) TO WS-MONTH-YR-MO
046110                                              (WS-MO-SUB)
046200         MOVE WS-HOLD-YR-MO TO WS-MONTH-YR-MO (WS-MO-SUB2)
046300         SET WS-MO-SORT-NOT-DONE TO TRUE
046400     END-IF.
046500 EJECT
046600******************************************************************
046700*        CALL FTMSTC0 ONCE PER DISTINCT MONTH, ASCENDING          *
046800******************************************************************
046900
047000 2250-WRITE-ALL-MONTHS.
047100     PERFORM 2251-WRITE-ONE-MONTH
047200         VARYING WS-MO-SUB FROM 1 BY 1
047300         UNTIL WS-MO-SUB > WS-MONTH-COUNT.
047400 2259-WRITE-ALL-MONTHS-EXIT.
047500     EXIT.
047600
047700 2251-WRITE-ONE-MONTH.
047800     MOVE WS-MONTH-YR-MO (WS-MO-SUB) TO WS-BREAK-YR-MO.
047900     CALL 'FTMSTC0' USING WS-BREAK-YEAR
048000                          WS-BREAK-MONTH
048100                          VEHICLE-TABLE
048200                          FUEL-ENTRY-TABLE
048300                          MONTHLY-STATISTICS-RECORD.
048400     WRITE MONTHLY-STATISTICS-REC FROM MONTHLY-STATISTICS-RECORD.
048500     IF NOT WS-MS-OK
048600         DISPLAY 'WRITE ERROR ON MSTATS - ' WS-MS-STATUS
048700         GO TO EOJ9900-ABEND
048800     END-IF.
048900     ADD 1 TO WS-STATS-WRITTEN-CNTR.
049000 EJECT
049100******************************************************************
049200*                        CLOSE FILES                             *
049300******************************************************************
049400
049500 EOJ9000-CLOSE-FILES.
049600     CLOSE CONTROL-CARD-FILE.
049700     CLOSE USER-FILE.
049800     CLOSE VEHICLE-FILE.
049900     CLOSE FUEL-ENTRY-FILE.
050000     CLOSE MONTHLY-STATISTICS-FILE.
050100     DISPLAY 'CARDS READ:      ' WS-CARDS-READ-CNTR.
050200     DISPLAY 'STATS WRITTEN:   ' WS-STATS-WRITTEN-CNTR.
050300     GO TO EOJ9999-EXIT.
050400 EOJ9900-ABEND.
050500     DISPLAY 'PROGRAM ABENDING DUE TO ERROR - FTMALL0'.
050600 EOJ9999-EXIT.
050700     EXIT.
