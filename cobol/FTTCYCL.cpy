000100******************************************************************
000200*                                                                *
000300*    F T T C Y C L   --   C O N S U M P T I O N   C Y C L E       *
000400*                          W O R K   T A B L E                   *
000500*                                                                *
001000*    IN-STORAGE TABLE OF CYCLES BUILT BY FTCYCLC0 AND HANDED     *
001100*    BACK TO ITS CALLER.  ROWS ARE SHAPED LIKE                   *
001200*    CONSUMPTION-CYCLE-RECORD (FTECYCL) BUT CARRY THE TC- PREFIX *
001300*    SINCE THIS TABLE AND THE OUTPUT RECORD LIVE IN THE SAME     *
001400*    PROGRAM IN FTVHST0.                                         *
001500*                                                                *
001600*    FT-CYCLE-TBL SIZE MUST TRACK FT-MAX-CYCLES IN FTRECMAX --   *
001700*    RAISE BOTH TOGETHER.                                        *
001800*                                                                *
001900*----------------------------------------------------------------*
002000* MAINT LOG                                                      *
002100*  1987-01-12  RSN  FTKT-1001  ORIGINAL CUT                      *
002200******************************************************************
002300 01  CONSUMPTION-CYCLE-TABLE.
002400     05  FT-CYCLE-COUNT           PIC S9(4) COMP VALUE ZERO.
002450     05  FILLER                   PIC X(02).
002500     05  FT-CYCLE-TBL OCCURS 2000 TIMES
002600                      INDEXED BY FT-CYCLE-IDX.
002700         10  TC-FROM-ODOMETER     PIC S9(7)V9(1) COMP-3.
002800         10  TC-TO-ODOMETER       PIC S9(7)V9(1) COMP-3.
002900         10  TC-FROM-DATE         PIC 9(08).
003000         10  TC-TO-DATE           PIC 9(08).
003100         10  TC-DISTANCE-KM       PIC S9(7)V9(1) COMP-3.
003200         10  TC-FUEL-CONSUMED     PIC S9(5)V9(2) COMP-3.
003300         10  TC-CONSUMPTION-L100KM PIC S9(5)V9(2) COMP-3.
003350         10  FILLER               PIC X(05).
