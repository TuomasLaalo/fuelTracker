000100******************************************************************
000200*                                                                *
000300*    F T E M S T A   --   M O N T H L Y   S T A T I S T I C S     *
000400*                                                                *
000500*    ONE CALENDAR MONTH'S ROLL-UP FOR A USER (ALL OF THE USER'S  *
000600*    VEHICLES COMBINED).  WRITTEN ONE PER LINE TO MSTATS.DAT BY  *
000700*    FTMSTA0/FTMALL0.  MS-YEAR-MONTH-NUM GIVES A SINGLE          *
000800*    COMPARABLE KEY SO FTMALL0 CAN WRITE ITS RECORDS IN          *
000900*    ASCENDING YEAR-MONTH ORDER WITHOUT A SEPARATE SORT STEP.    *
001000*                                                                *
001100*----------------------------------------------------------------*
001200* MAINT LOG                                                      *
001300*  1988-08-15  TLW  FTKT-1001  ORIGINAL CUT OF THE LAYOUT        *
001400*  1994-11-21  JMK  FTKT-1090  ADDED MS-YEAR-MONTH-NUM FOR THE   *
001500*                              ALL-MONTHS CONTROL BREAK IN       *
001600*                              FTMALL0                           *
001700******************************************************************
001800 01  MONTHLY-STATISTICS-RECORD.
001900     05  MS-YEAR-MONTH-KEY.
002000         10  MS-STAT-YEAR         PIC 9(04).
002100         10  MS-STAT-MONTH        PIC 9(02).
002200     05  MS-YEAR-MONTH-NUM REDEFINES MS-YEAR-MONTH-KEY
002300                                  PIC 9(06).
002400     05  MS-ENTRY-COUNT           PIC 9(05).
002500     05  MS-TOTAL-LITRES          PIC S9(7)V9(2) COMP-3.
002600     05  MS-TOTAL-COST            PIC S9(9)V9(2) COMP-3.
002700     05  MS-AVG-PRICE-PER-LITRE   PIC S9(3)V9(3) COMP-3.
002800     05  MS-AVG-CONSUMPTION-L100KM PIC S9(5)V9(2) COMP-3.
002900     05  FILLER                   PIC X(10).
