000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FTVAVG0.
000300 AUTHOR.        R S NAKASHIMA.
000400 INSTALLATION.  FLEET SVCS DATA CENTER.
000500 DATE-WRITTEN.  04/02/87.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL FLEET SVCS USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  BATCH DRIVER FOR "AVERAGE CONSUMPTION PER VEHICLE".  READS   *
001200*  A CARD FILE OF VEHICLE-ID REQUESTS, ONE PER CARD.  FOR EACH  *
001300*  CARD, LOOKS THE VEHICLE UP ON VEHICLE.DAT, LOADS THAT         *
001400*  VEHICLE'S ROWS FROM FUELENT.DAT INTO STORAGE, RUNS THE        *
001500*  CYCLE-DETECTION ENGINE, AND DISPLAYS THE AVERAGE LITRES-      *
001600*  PER-100KM ACROSS ALL DETECTED CYCLES (ZERO IF NONE).          *
001700*                                                                *
001800*J    JCL..                                                      *
001900*                                                                *
002000* //FTVAVG0  EXEC PGM=FTVAVG0                                    *
002100* //SYSOUT   DD SYSOUT=*                                         *
002200* //CTLCARD  DD DSN=T54.FLEET.FTVAVG0.CARDS,DISP=SHR              *
002300* //VEHICLE  DD DSN=T54.FLEET.VEHICLE.DATA,DISP=SHR                *
002400* //FUELENT  DD DSN=T54.FLEET.FUELENT.DATA,DISP=SHR                *
002500* //*                                                              *
002600*                                                                *
002700*P    ENTRY PARAMETERS..                                         *
002800*     NONE -- REQUESTS COME IN ON CTLCARD, ONE VEHICLE-ID PER    *
002900*     80-BYTE CARD IMAGE.                                        *
003000*                                                                *
003100*E    ERRORS DETECTED BY THIS ELEMENT..                          *
003200*     I/O ERROR ON ANY OF THE THREE FILES; VEHICLE-ID ON A CARD  *
003300*     NOT FOUND ON VEHICLE.DAT (MESSAGE ONLY, NOT AN ABEND).     *
003400*                                                                *
003500*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
003600*     FTCYCLC0 ---- FULL-TANK CYCLE DETECTION ENGINE             *
003700*                                                                *
003800*----------------------------------------------------------------*
003900* MAINT LOG                                                      *
004000*  1987-04-02  RSN  FTKT-1002  ORIGINAL CUT                      *
004100*  1987-09-14  RSN  FTKT-1016  VEHICLE.DAT AND FUELENT.DAT ARE   *
004200*                              NOW RE-OPENED PER CARD SO A       *
004300*                              SECOND REQUEST IN THE SAME RUN    *
004400*                              GETS A FRESH SCAN                 *
004500*  1989-02-08  TLW  FTKT-1035  VEHICLE-NOT-FOUND NO LONGER       *
004600*                              ABENDS THE RUN, JUST SKIPS THE    *
004700*                              CARD AND LOGS A MESSAGE           *
004800*  1998-11-30  DCP  FTKT-1998  Y2K REMEDIATION - FE-ENTRY-DATE   *
004900*                              ALREADY CARRIES A 4-DIGIT CCYY,   *
005000*                              NO CODE CHANGE REQUIRED           *
005100******************************************************************
005200 EJECT
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT CONTROL-CARD-FILE ASSIGN TO CTLCARD
006000         FILE STATUS IS WS-CC-STATUS.
006100     SELECT VEHICLE-FILE ASSIGN TO VEHICLE
006200         FILE STATUS IS WS-VEH-STATUS.
006300     SELECT FUEL-ENTRY-FILE ASSIGN TO FUELENT
006400         FILE STATUS IS WS-FE-STATUS.
006800 EJECT
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  CONTROL-CARD-FILE
007200     RECORDING MODE IS F
007250     BLOCK CONTAINS 0 RECORDS.
007300 01  CONTROL-CARD-RECORD.
007400     05  CC-VEHICLE-ID            PIC 9(09).
007500     05  FILLER                   PIC X(71).
007600 EJECT
007700 FD  VEHICLE-FILE
007800     RECORDING MODE IS F
007850     BLOCK CONTAINS 0 RECORDS.
007900 COPY FTEVEHI.
008000 EJECT
008100 FD  FUEL-ENTRY-FILE
008200     RECORDING MODE IS F
008250     BLOCK CONTAINS 0 RECORDS.
008300 COPY FTEFUEL.
008400 EJECT
008500 WORKING-STORAGE SECTION.
008600 01  FILLER                       PIC X(32)
008700     VALUE 'FTVAVG0 WORKING STORAGE BEGINS '.
008800******************************************************************
008900*    DATA AREAS                                                  *
009000******************************************************************
009100 COPY FTRECMAX.
009200 EJECT
009300 COPY FTTFENT.
009400 EJECT
009500 COPY FTTCYCL.
009600 EJECT
009700******************************************************************
009800*                 W O R K   A R E A                              *
009900******************************************************************
010000 01  WS-WORK-AREA.
010100     05  WS-CC-STATUS              PIC X(02) VALUE SPACES.
010200         88  WS-CC-OK                  VALUE '00'.
010300     05  WS-VEH-STATUS             PIC X(02) VALUE SPACES.
010400         88  WS-VEH-OK                 VALUE '00'.
010500     05  WS-FE-STATUS              PIC X(02) VALUE SPACES.
010600         88  WS-FE-OK                  VALUE '00'.
010700     05  WS-CARD-EOF-SW            PIC X(01) VALUE 'N'.
010800         88  END-OF-CARDS              VALUE 'Y'.
010900     05  WS-VEH-EOF-SW             PIC X(01) VALUE 'N'.
011000         88  WS-VEH-EOF                VALUE 'Y'.
011100     05  WS-FE-EOF-SW              PIC X(01) VALUE 'N'.
011200         88  WS-FE-EOF                 VALUE 'Y'.
011300     05  WS-VEHICLE-FOUND-SW       PIC X(01) VALUE 'N'.
011400         88  WS-VEHICLE-FOUND          VALUE 'Y'.
011500         88  WS-VEHICLE-NOT-FOUND      VALUE 'N'.
011600     05  WS-TARGET-VEHICLE-ID      PIC 9(09) VALUE ZERO.
011700     05  WS-TARGET-TANK-CAPACITY   PIC S9(5)V9(2) COMP-3
011800                                   VALUE ZERO.
011900     05  WS-CYCLE-SUM              PIC S9(7)V9(2) COMP-3
012000                                   VALUE ZERO.
012100     05  WS-AVG-CONSUMPTION        PIC S9(5)V9(2) COMP-3
012200                                   VALUE ZERO.
012300     05  WS-AVG-DISPLAY            PIC ZZZZ9.99.
012400     05  WS-SUB                    PIC S9(4) COMP VALUE ZERO.
012500     05  WS-CARDS-READ-CNTR        PIC 9(05) COMP-3 VALUE ZERO.
012600     05  WS-VEHICLES-DONE-CNTR     PIC 9(05) COMP-3 VALUE ZERO.
012650     05  FILLER                    PIC X(04).
012700 EJECT
012800 LINKAGE SECTION.
012900 EJECT
013000******************************************************************
013100*                        PROCEDURE DIVISION                     *
013200******************************************************************
013300
013400 PROCEDURE DIVISION.
013500
013600 0000-CONTROL-PROCESS.
013700     PERFORM 1000-INITIALIZATION
013800         THRU 1099-INITIALIZATION-EXIT.
013900     PERFORM 1100-OPEN-FILES
014000         THRU 1199-OPEN-FILES-EXIT.
014100     PERFORM 2000-MAIN-PROCESS
014200         THRU 2000-MAIN-PROCESS-EXIT
014300         UNTIL END-OF-CARDS.
014400     PERFORM EOJ9000-CLOSE-FILES
014500         THRU EOJ9999-EXIT.
014600     GOBACK.
014700 EJECT
014800******************************************************************
014900*                         INITIALIZATION                        *
015000******************************************************************
015100
015200 1000-INITIALIZATION.
015300     SET WS-VEHICLE-NOT-FOUND TO TRUE.
015400     MOVE ZERO TO WS-CARDS-READ-CNTR WS-VEHICLES-DONE-CNTR.
015500 1099-INITIALIZATION-EXIT.
015600     EXIT.
015700 EJECT
015800******************************************************************
015900*                         OPEN ALL FILES                        *
016000******************************************************************
016100
016200 1100-OPEN-FILES.
016300     OPEN INPUT CONTROL-CARD-FILE.
016400     IF NOT WS-CC-OK
016500         DISPLAY 'OPEN OF CTLCARD FAILED - ' WS-CC-STATUS
016600         GO TO EOJ9900-ABEND
016700     END-IF.
016800     OPEN INPUT VEHICLE-FILE.
016900     IF NOT WS-VEH-OK
017000         DISPLAY 'OPEN OF VEHICLE FAILED - ' WS-VEH-STATUS
017100         GO TO EOJ9900-ABEND
017200     END-IF.
017300     OPEN INPUT FUEL-ENTRY-FILE.
017400     IF NOT WS-FE-OK
017500         DISPLAY 'OPEN OF FUELENT FAILED - ' WS-FE-STATUS
017600         GO TO EOJ9900-ABEND
017700     END-IF.
017800 1199-OPEN-FILES-EXIT.
017900     EXIT.
018000 EJECT
018100******************************************************************
018200*                        MAIN PROCESS                           *
018300******************************************************************
018400
018500 2000-MAIN-PROCESS.
018600     PERFORM 2100-READ-CONTROL-CARD
018700         THRU 2199-READ-CONTROL-CARD-EXIT.
018800     IF NOT END-OF-CARDS
018900         PERFORM 2200-PROCESS-VEHICLE
019000             THRU 2299-PROCESS-VEHICLE-EXIT
019100     END-IF.
019200 2000-MAIN-PROCESS-EXIT.
019300     EXIT.
019400 EJECT
019500 2100-READ-CONTROL-CARD.
019600     READ CONTROL-CARD-FILE
019700         AT END
019800             SET END-OF-CARDS TO TRUE
019900         NOT AT END
020000             ADD 1 TO WS-CARDS-READ-CNTR
020100             MOVE CC-VEHICLE-ID TO WS-TARGET-VEHICLE-ID
020200     END-READ.
020300 2199-READ-CONTROL-CARD-EXIT.
020400     EXIT.
020500 EJECT
020600******************************************************************
020700*                      PROCESS ONE VEHICLE                      *
020800******************************************************************
020900
021000 2200-PROCESS-VEHICLE.
021100     PERFORM 2210-FIND-VEHICLE
021200         THRU 2219-FIND-VEHICLE-EXIT.
021300     IF WS-VEHICLE-FOUND
021400         PERFORM 2220-LOAD-FUEL-ENTRIES
021500             THRU 2229-LOAD-FUEL-ENTRIES-EXIT
021600         CALL 'FTCYCLC0' USING WS-TARGET-TANK-CAPACITY
021700                               FUEL-ENTRY-TABLE
021800                               CONSUMPTION-CYCLE-TABLE
021900         PERFORM 2230-COMPUTE-AVERAGE
022000             THRU 2239-COMPUTE-AVERAGE-EXIT
022100         PERFORM 2240-DISPLAY-RESULT
022200             THRU 2249-DISPLAY-RESULT-EXIT
022300         ADD 1 TO WS-VEHICLES-DONE-CNTR
022400     ELSE
022500         DISPLAY 'VEHICLE NOT ON FILE - ' WS-TARGET-VEHICLE-ID
022600     END-IF.
022700 2299-PROCESS-VEHICLE-EXIT.
022800     EXIT.
022900 EJECT
023000******************************************************************
023100*                   FIND THE TARGET VEHICLE                     *
023200******************************************************************
023300
023400 2210-FIND-VEHICLE.
023500     SET WS-VEHICLE-NOT-FOUND TO TRUE.
023600     CLOSE VEHICLE-FILE.
023700     OPEN INPUT VEHICLE-FILE.
023800     IF NOT WS-VEH-OK
023900         DISPLAY 'REOPEN OF VEHICLE FAILED - ' WS-VEH-STATUS
024000         GO TO EOJ9900-ABEND
024100     END-IF.
024300     MOVE 'N' TO WS-VEH-EOF-SW.
024400     PERFORM 2211-READ-ONE-VEHICLE
024500         UNTIL WS-VEH-EOF OR WS-VEHICLE-FOUND.
024600 2219-FIND-VEHICLE-EXIT.
024700     EXIT.
024800
024900 2211-READ-ONE-VEHICLE.
025000     READ VEHICLE-FILE
025100         AT END
025200             SET WS-VEH-EOF TO TRUE
025300         NOT AT END
025400             IF VH-VEHICLE-ID = WS-TARGET-VEHICLE-ID
025500                 SET WS-VEHICLE-FOUND TO TRUE
025600                 MOVE VH-TANK-CAPACITY-LITERS
025700                     TO WS-TARGET-TANK-CAPACITY
025800             END-IF
025900     END-READ.
026000 EJECT
026100******************************************************************
026200*              LOAD THE VEHICLE'S FUEL-ENTRY ROWS                *
026300******************************************************************
026400
026500 2220-LOAD-FUEL-ENTRIES.
026600     MOVE ZERO TO FT-ENTRY-COUNT.
026700     CLOSE FUEL-ENTRY-FILE.
026800     OPEN INPUT FUEL-ENTRY-FILE.
026900     IF NOT WS-FE-OK
027000         DISPLAY 'REOPEN OF FUELENT FAILED - ' WS-FE-STATUS
027100         GO TO EOJ9900-ABEND
027200     END-IF.
027300     MOVE 'N' TO WS-FE-EOF-SW.
027400     PERFORM 2221-READ-ONE-ENTRY
027500         UNTIL WS-FE-EOF.
027600 2229-LOAD-FUEL-ENTRIES-EXIT.
027700     EXIT.
027800
027900 2221-READ-ONE-ENTRY.
028000     READ FUEL-ENTRY-FILE
028100         AT END
028200             SET WS-FE-EOF TO TRUE
028300         NOT AT END
028400             IF FE-VEHICLE-ID = WS-TARGET-VEHICLE-ID
028500                 ADD 1 TO FT-ENTRY-COUNT
028600                 SET FT-ENTRY-IDX TO FT-ENTRY-COUNT
028700                 MOVE FE-ENTRY-ID TO TE-ENTRY-ID (FT-ENTRY-IDX)
028800                 MOVE FE-VEHICLE-ID
028900                     TO TE-VEHICLE-ID (FT-ENTRY-IDX)
029000                 MOVE FE-ENTRY-DATE
029100                     TO TE-ENTRY-DATE (FT-ENTRY-IDX)
029200                 MOVE FE-ENTRY-TIME
029300                     TO TE-ENTRY-TIME (FT-ENTRY-IDX)
029400                 MOVE FE-ODOM-PRESENT-SW
029500                     TO TE-ODOM-PRESENT-SW (FT-ENTRY-IDX)
029600                 MOVE FE-LITRES TO TE-LITRES (FT-ENTRY-IDX)
029700                 MOVE FE-ODOMETER TO TE-ODOMETER (FT-ENTRY-IDX)
029800                 MOVE FE-PRICE-PER-LITRE
029900                     TO TE-PRICE-PER-LITRE (FT-ENTRY-IDX)
030000                 MOVE FE-TOTAL-PRICE
030100                     TO TE-TOTAL-PRICE (FT-ENTRY-IDX)
030200                 MOVE FE-FULL-TANK-SW
030300                     TO TE-FULL-TANK-SW (FT-ENTRY-IDX)
030400             END-IF
030500     END-READ.
030600 EJECT
030700******************************************************************
030800*           RULE A1 - AVERAGE CONSUMPTION ACROSS CYCLES          *
030900******************************************************************
031000
031100 2230-COMPUTE-AVERAGE.
031200     MOVE ZERO TO WS-CYCLE-SUM.
031300     PERFORM 2231-SUM-ONE-CYCLE
031400         VARYING WS-SUB FROM 1 BY 1
031500         UNTIL WS-SUB > FT-CYCLE-COUNT.
031600     IF FT-CYCLE-COUNT > ZERO
031700         COMPUTE WS-AVG-CONSUMPTION ROUNDED =
031800             WS-CYCLE-SUM / FT-CYCLE-COUNT
031900     ELSE
032000         MOVE ZERO TO WS-AVG-CONSUMPTION
032100     END-IF.
032200 2239-COMPUTE-AVERAGE-EXIT.
032300     EXIT.
032400
032500 2231-SUM-ONE-CYCLE.
032600     ADD TC-CONSUMPTION-L100KM (WS-SUB) TO WS-CYCLE-SUM.
032700 EJECT
032800 2240-DISPLAY-RESULT.
032900     MOVE WS-AVG-CONSUMPTION TO WS-AVG-DISPLAY.
033000     DISPLAY 'VEHICLE ' WS-TARGET-VEHICLE-ID
033100             ' AVG CONSUMPTION L/100KM = ' WS-AVG-DISPLAY.
033200 2249-DISPLAY-RESULT-EXIT.
033300     EXIT.
033400 EJECT
033500******************************************************************
033600*                        CLOSE FILES                             *
033700******************************************************************
033800
033900 EOJ9000-CLOSE-FILES.
034000     CLOSE CONTROL-CARD-FILE.
034100     CLOSE VEHICLE-FILE.
034200     CLOSE FUEL-ENTRY-FILE.
034300     DISPLAY 'CARDS READ:      ' WS-CARDS-READ-CNTR.
034400     DISPLAY 'VEHICLES DONE:   ' WS-VEHICLES-DONE-CNTR.
034500     GO TO EOJ9999-EXIT.
034600 EOJ9900-ABEND.
034700     DISPLAY 'PROGRAM ABENDING DUE TO ERROR - FTVAVG0'.
034800 EOJ9999-EXIT.
034900     EXIT.
