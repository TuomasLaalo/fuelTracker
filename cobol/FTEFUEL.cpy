000100******************************************************************
000200*                                                                *
000300*    F T E F U E L   --   F U E L   E N T R Y   R E C O R D      *
000400*                                                                *
000500*    ONE REFUEL EVENT LOGGED AGAINST A VEHICLE.  LAID OUT AS     *
000600*    A FLAT LINE-SEQUENTIAL RECORD -- FUELENT.DAT -- READ AND    *
000700*    RE-READ SEQUENTIALLY BY EVERY ANALYTICS DRIVER; THERE IS    *
000800*    NO ISAM/VSAM KEY OF ANY KIND ON THIS FILE.                  *
000900*                                                                *
001000*    ODOMETER MAY BE UNRECORDED AT CAPTURE TIME (BAD METER       *
001100*    READ, DRIVER SKIPPED THE FIELD ON THE PUMP TERMINAL).       *
001200*    FE-ODOM-PRESENT-SW CARRIES THAT FACT SINCE A COMP-3         *
001300*    NUMERIC FIELD HAS NO NULL STATE OF ITS OWN.                 *
001400*                                                                *
001500*----------------------------------------------------------------*
001600* MAINT LOG (SEE OWNING PROGRAM FOR THE PROGRAM-LEVEL LOG)       *
001700*  1987-01-12  RSN  FTKT-1001  ORIGINAL CUT OF THE LAYOUT        *
001800*  1987-02-20  RSN  FTKT-1044  ADDED FE-ODOM-PRESENT-SW AFTER    *
001900*                              A BAD-METER PUMP FEED CRASHED     *
002000*                              THE CYCLE-DETECTION PASS          *
002100******************************************************************
002200 01  FUEL-ENTRY-RECORD.
002300     05  FE-ENTRY-ID              PIC 9(09).
002400     05  FE-VEHICLE-ID            PIC 9(09).
002500     05  FE-ENTRY-DATE            PIC 9(08).
002600     05  FE-ENTRY-DATE-R REDEFINES FE-ENTRY-DATE.
002700         10  FE-ENTRY-DATE-CCYY   PIC 9(04).
002800         10  FE-ENTRY-DATE-MM     PIC 9(02).
002900         10  FE-ENTRY-DATE-DD     PIC 9(02).
003000     05  FE-ENTRY-TIME            PIC 9(06).
003100     05  FE-ENTRY-TIME-R REDEFINES FE-ENTRY-TIME.
003200         10  FE-ENTRY-TIME-HH     PIC 9(02).
003300         10  FE-ENTRY-TIME-MM     PIC 9(02).
003400         10  FE-ENTRY-TIME-SS     PIC 9(02).
003500     05  FE-ODOM-PRESENT-SW       PIC X(01).
003600         88  FE-ODOM-PRESENT          VALUE 'Y'.
003700         88  FE-ODOM-MISSING          VALUE 'N'.
003800     05  FE-LITRES                PIC S9(5)V9(2) COMP-3.
003900     05  FE-ODOMETER              PIC S9(7)V9(1) COMP-3.
004000     05  FE-PRICE-PER-LITRE       PIC S9(3)V9(3) COMP-3.
004100     05  FE-TOTAL-PRICE           PIC S9(7)V9(2) COMP-3.
004200     05  FE-LOCATION              PIC X(40).
004300     05  FE-NOTES                 PIC X(100).
004400     05  FE-FULL-TANK-SW          PIC X(01).
004500         88  FE-FULL-TANK-YES         VALUE 'Y'.
004600         88  FE-FULL-TANK-NO          VALUE 'N'.
004700     05  FILLER                   PIC X(08).
